000100*-----------------------------------------------------------------*
000200*    BOOK........: BOOKCONF
000300*    OBJETIVO....: LAYOUT DO ARQUIVO DE SAIDA DE CONFIRMACAO DE
000400*                  RESERVA (CONFIRMACAO) - LRECL = 120
000500*-----------------------------------------------------------------*
000600 01  REG-CONFIRMACAO.
000700     05  CONF-PASSAGEIRO-ID      PIC 9(006)      VALUE ZEROS.
000800     05  FILLER                  PIC X(001)      VALUE SPACES.
000900     05  CONF-CORRIDA-ID         PIC 9(006)      VALUE ZEROS.
001000     05  FILLER                  PIC X(001)      VALUE SPACES.
001100     05  CONF-SITUACAO           PIC X(010)      VALUE SPACES.
001200     05  FILLER                  PIC X(001)      VALUE SPACES.
001300     05  CONF-TARIFA             PIC 9(005)V99   VALUE ZEROS.
001400     05  FILLER                  PIC X(001)      VALUE SPACES.
001500     05  CONF-DISTANCIA          PIC 9(005)V99   VALUE ZEROS.
001600     05  FILLER                  PIC X(001)      VALUE SPACES.
001700     05  CONF-QTD-PASSAGEIROS    PIC 9(002)      VALUE ZEROS.
001800     05  FILLER                  PIC X(001)      VALUE SPACES.
001900     05  CONF-VAGAS-LIVRES       PIC 9(002)      VALUE ZEROS.
002000     05  FILLER                  PIC X(001)      VALUE SPACES.
002100     05  CONF-RATEADA            PIC X(001)      VALUE SPACES.
002200         88  CONF-RATEIO-SIM             VALUE 'Y'.
002300         88  CONF-RATEIO-NAO             VALUE 'N'.
002400     05  FILLER                  PIC X(001)      VALUE SPACES.
002500     05  CONF-PCT-ECONOMIA       PIC 9(003)V9    VALUE ZEROS.
002600     05  FILLER                  PIC X(001)      VALUE SPACES.
002700     05  CONF-MENSAGEM           PIC X(060)      VALUE SPACES.
002800     05  FILLER                  PIC X(006)      VALUE SPACES.
