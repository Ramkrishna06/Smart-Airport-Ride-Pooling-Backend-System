000100*-----------------------------------------------------------------*
000200*    BOOK........: BOOKERRO
000300*    OBJETIVO....: AREA COMUM DE MENSAGENS DE ERRO E DE
000400*                  VALIDACAO DO LOTE DE RATEIO DE CORRIDAS
000500*-----------------------------------------------------------------*
000600 01  WRK-AREA-ERRO-GERAL.
000700     05  WRK-DESCRICAO-ERRO      PIC X(040)      VALUE SPACES.
000800     05  WRK-STATUS-ERRO         PIC X(002)      VALUE SPACES.
000900     05  WRK-AREA-ERRO           PIC X(020)      VALUE SPACES.
001000     05  WRK-MSG-ERROS           PIC X(060)      VALUE SPACES.
001100     05  FILLER                  PIC X(004)      VALUE SPACES.
001200*-----------------------------------------------------------------*
001300 77  WRK-ERRO-ABERTURA           PIC X(040)      VALUE
001400         "ERRO NA ABERTURA DO ARQUIVO".
001500 77  WRK-ERRO-LEITURA            PIC X(040)      VALUE
001600         "ERRO NA LEITURA DO ARQUIVO".
001700 77  WRK-NAO-ACHOU                PIC X(040)      VALUE
001800         "ARQUIVO NAO ENCONTRADO".
001900 77  WRK-NAO-GRAVOU               PIC X(040)      VALUE
002000         "ERRO NA GRAVACAO DO REGISTRO".
002100 77  WRK-ARQ-OK                   PIC X(040)      VALUE
002200         "ERRO NO FECHAMENTO DO ARQUIVO".
002300*-----------------------------------------------------------------*
002400*    MENSAGENS DE VALIDACAO DO PEDIDO DE CORRIDA (RIDEBAT 0210)
002500*-----------------------------------------------------------------*
002600 77  WRK-MSG-NOME-VAZIO           PIC X(060)      VALUE
002700         "PEDIDO REJEITADO - NOME OU TELEFONE EM BRANCO".
002800 77  WRK-MSG-SEM-COORDENADA       PIC X(060)      VALUE
002900         "PEDIDO REJEITADO - EMBARQUE OU DESEMBARQUE AUSENTE".
003000 77  WRK-MSG-DESVIO-INVALIDO      PIC X(060)      VALUE
003100         "PEDIDO REJEITADO - DESVIO MAXIMO INFERIOR A 1 MINUTO".
003200 77  WRK-MSG-PEDIDO-OK            PIC X(060)      VALUE
003300         "NOVA CORRIDA CRIADA COM SUCESSO".
003400 77  WRK-MSG-RATEIO-OK            PIC X(060)      VALUE
003500         "PASSAGEIRO INCLUIDO EM CORRIDA RATEADA".
003600 77  WRK-MSG-CANCEL-OK            PIC X(060)      VALUE
003700         "PASSAGEIRO CANCELADO - CORRIDA REPRECIFICADA".
003800 77  WRK-MSG-CANCEL-VAZIA         PIC X(060)      VALUE
003900         "PASSAGEIRO CANCELADO - CORRIDA ENCERRADA SEM OCUPANTES".
004000 77  WRK-MSG-CANCEL-NAO-ACHOU     PIC X(060)      VALUE
004100         "CANCELAMENTO REJEITADO - PASSAGEIRO NAO ESTA EM CORRIDA".
004200 77  WRK-MSG-TIPO-INVALIDO        PIC X(060)      VALUE
004300         "PEDIDO REJEITADO - TIPO DE REGISTRO DESCONHECIDO".
