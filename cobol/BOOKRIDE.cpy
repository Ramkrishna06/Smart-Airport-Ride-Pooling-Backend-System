000100*-----------------------------------------------------------------*
000200*    BOOK........: BOOKRIDE
000300*    OBJETIVO....: LAYOUT DA TABELA DE CORRIDAS EM MEMORIA E DO
000400*                  REGISTRO DE DESCARGA EM RIDE-MASTER (LRECL=100)
000500*-----------------------------------------------------------------*
000600*    CHAMADO 2007-0312 - REMOVIDA A REDEFINICAO REG-CORRIDA-RESUMO:
000700*    NENHUM PROGRAMA A LIA (O TESTE DE RAIO DO RIDEMAT USA SUA
000800*    PROPRIA LINKAGE SECTION, NAO ESTE BOOK) E O COMENTARIO QUE A
000900*    ACOMPANHAVA ESTAVA DESATUALIZADO
001000*-----------------------------------------------------------------*
001100 01  REG-CORRIDA.
001200     05  RIDE-ID                 PIC 9(006)      VALUE ZEROS.
001300     05  RIDE-SITUACAO           PIC X(010)      VALUE SPACES.
001400         88  RIDE-PENDENTE                VALUE 'PENDING'.
001500         88  RIDE-RATEADA                 VALUE 'MATCHED'.
001600         88  RIDE-EM-ANDAMENTO            VALUE 'IN-PROGRESS'.
001700         88  RIDE-COMPLETA                VALUE 'COMPLETED'.
001800         88  RIDE-CANCELADA               VALUE 'CANCELLED'.
001900     05  RIDE-MAX-ASSENTOS       PIC 9(002)      VALUE ZEROS.
002000     05  RIDE-MAX-BAGAGEM        PIC 9(002)      VALUE ZEROS.
002100     05  RIDE-ASSENTOS-LIVRES    PIC 9(002)      VALUE ZEROS.
002200     05  RIDE-BAGAGEM-LIVRE      PIC 9(002)      VALUE ZEROS.
002300     05  RIDE-DISTANCIA-TOTAL    PIC 9(005)V99   VALUE ZEROS.
002400     05  RIDE-TARIFA-BASE        PIC 9(005)V99   VALUE ZEROS.
002500     05  RIDE-TARIFA-FINAL       PIC 9(005)V99   VALUE ZEROS.
002600     05  RIDE-QTD-PASSAGEIROS    PIC 9(002)      VALUE ZEROS.
002700     05  RIDE-LISTA-PASSAGEIROS.
002800         10  RIDE-PASSAGEIRO-ID  PIC 9(006)      VALUE ZEROS
002900                                                  OCCURS 4 TIMES.
003000     05  FILLER                  PIC X(029)      VALUE SPACES.
