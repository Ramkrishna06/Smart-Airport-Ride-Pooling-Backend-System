000010 IDENTIFICATION                          DIVISION.
000020*=================================================================*
000030 PROGRAM-ID.                             RIDEMAT.
000040 AUTHOR.                                 MATHEUS H. MEDEIROS.
000050 INSTALLATION.                           FOURSYS.
000060 DATE-WRITTEN.                           29/08/1991.
000070 DATE-COMPILED.
000080 SECURITY.                               CONFIDENCIAL - FOURSYS.
000090*=================================================================*
000100*    PROGRAMA....: RIDEMAT                                        *
000110*    PROGRAMADOR.: MATHEUS H. MEDEIROS                            *
000120*    ANALISTA....: IVAN SANCHES                                   *
000130*    CONSULTORIA.: FOURSYS                                        *
000140*    DATA........: 29 / 08 / 1991                                 *
000150*-----------------------------------------------------------------*
000160*    OBJETIVO.... : ESCOLHER, ENTRE AS CORRIDAS PENDENTES COM     *
000170*                   VAGA, A MELHOR PARA RECEBER O NOVO            *
000180*                   PASSAGEIRO (MENOR CUSTO DE DESVIO), RESPEI-   *
000190*                   TANDO CAPACIDADE, RAIO DE 5 KM E TOLERANCIA   *
000200*                   DE DESVIO DE CADA PASSAGEIRO ENVOLVIDO.       *
000210*                                                                 *
000220*    OBSERVACOES. : FILTRAR CANDIDATAS NA TABELA DE CORRIDAS EM   *
000230*                   MEMORIA, NA ORDEM DE RIDE-ID (CHAMADO PELO    *
000240*                   RIDEBAT PARA CADA PEDIDO TIPO 'R')            *
000250*=================================================================*
000260*    ARQUIVOS.... : NENHUM - RECEBE AS TABELAS POR REFERENCIA     *
000270*=================================================================*
000280*    MODULOS..... : RIDEGEO                                       *
000290*=================================================================*
000300*                          ALTERACOES                             *
000310*-----------------------------------------------------------------*
000320* PROGRAMADOR: MATHEUS H. MEDEIROS                                MHM001
000330* DATA.......: 29/08/1991                                         MHM001
000340* OBJETIVO...: VERSAO INICIAL - TESTE DE CAPACIDADE E RAIO        MHM001
000350*-----------------------------------------------------------------*
000360* PROGRAMADOR: IVAN SANCHES                                       IVS002
000370* DATA.......: 02/02/1993                                         IVS002
000380* OBJETIVO...: INCLUSAO DO CALCULO DE CUSTO DE DESVIO (ROTA       IVS002
000390*              RATEADA MENOS AS DUAS DISTANCIAS DIRETAS)          IVS002
000400*-----------------------------------------------------------------*
000410* PROGRAMADOR: MATHEUS H. MEDEIROS                                MHM003
000420* DATA.......: 14/07/1995                                         MHM003
000430* OBJETIVO...: INCLUSAO DO TESTE DE TOLERANCIA DE DESVIO POR      MHM003
000440*              PASSAGEIRO (MINUTOS) - FALTAVA NA VERSAO ANTERIOR  MHM003
000450*-----------------------------------------------------------------*
000460* PROGRAMADOR: R. ALVES                                           RAL004
000470* DATA.......: 30/11/1998                                         RAL004
000480* OBJETIVO...: CHAMADO 1998-0204 (PREPARACAO VIRADA DE SECULO) -  RAL004
000490*              AMPLIACAO DA TABELA DE CORRIDAS PARA 500 POSICOES  RAL004
000500*-----------------------------------------------------------------*
000510* PROGRAMADOR: S. FARIA                                           SFA005
000520* DATA.......: 25/04/2004                                         SFA005
000530* OBJETIVO...: CHAMADO 2004-0067 - CRITERIO DE EMPATE PASSOU A    SFA005
000540*              SER EXPLICITAMENTE "PRIMEIRA ENCONTRADA GANHA"     SFA005
000550*-----------------------------------------------------------------*
000560* PROGRAMADOR: S. FARIA                                           SFA006
000570* DATA.......: 10/09/2004                                         SFA006
000580* OBJETIVO...: CHAMADO 2004-0067 - INCLUIDA REDEFINICAO DO PARM   SFA006
000590*              DE CHAMADA DO RIDEGEO P/ DUMP DE ACOMPANHAMENTO    SFA006
000600*-----------------------------------------------------------------*
000610* PROGRAMADOR: S. FARIA                                           SFA007
000620* DATA.......: 14/05/2007                                        SFA007
000630* OBJETIVO...: CHAMADO 2007-0215 - PADRONIZACAO DOS SINALIZADORES SFA007
000640*              E CONTADORES AVULSOS PARA NIVEL 77, CONFORME       SFA007
000650*              PADRAO JA USADO NOS DEMAIS MODULOS DO SISTEMA      SFA007
000660*-----------------------------------------------------------------*
000670* PROGRAMADOR: S. FARIA                                           SFA008
000680* DATA.......: 22/05/2007                                        SFA008
000690* OBJETIVO...: CHAMADO 2007-0312 - 0245-TESTA-PASSAGEIROS-CORRIDA SFA008
000700*              SO TESTAVA A TOLERANCIA DO PRIMARIO DA CORRIDA;    SFA008
000710*              AGORA 0216-VARRER-PASSAGEIROS PROCURA O OCUPANTE   SFA008
000720*              DO PROPRIO ASSENTO (WRK-IND-LISTA) E O TESTE USA   SFA008
000730*              O DESVIO-MAX-MIN DESSE PASSAGEIRO, NAO MAIS O DO   SFA008
000740*              PRIMARIO - PASSAGEIROS 2-4 FICAVAM SEM TOLERANCIA  SFA008
000750*-----------------------------------------------------------------*
000760*=================================================================*
000770 ENVIRONMENT                             DIVISION.
000780 CONFIGURATION                           SECTION.
000790 SPECIAL-NAMES.
000800     C01 IS TOP-OF-FORM.
000810
000820 DATA                                    DIVISION.
000830 WORKING-STORAGE                         SECTION.
000840*-----------------------------------------------------------------*
000850 01  FILLER                      PIC X(050)          VALUE
000860         "========== CONSTANTES DO RATEIO ==========".
000870*-----------------------------------------------------------------*
000880 01  WRK-RAIO-MAXIMO-KM          PIC 9(003)V99       VALUE 005.00.
000890 01  WRK-VELOCIDADE-PADRAO       PIC 9(003)V99       VALUE 030.00.
000900*-----------------------------------------------------------------*
000910 01  FILLER                      PIC X(050)          VALUE
000920         "========== AREA DE TRABALHO DE BUSCA ==========".
000930*-----------------------------------------------------------------*
000940 01  WRK-IND-CORRIDA             PIC 9(004) COMP     VALUE ZEROS.
000950 01  WRK-IND-PASSAGEIRO          PIC 9(004) COMP     VALUE ZEROS.
000960 01  WRK-IND-PRIMARIO            PIC 9(004) COMP     VALUE ZEROS.
000970 77  WRK-IND-ACHADO              PIC 9(004) COMP     VALUE ZEROS.
000980 77  WRK-ID-PROCURADO            PIC 9(006)          VALUE ZEROS.
000990 77  WRK-IND-LISTA               PIC 9(001) COMP     VALUE ZEROS.
001000 77  WRK-ACHOU                   PIC X(001)          VALUE 'N'.
001010 77  WRK-PASSOU-CAPACIDADE       PIC X(001)          VALUE 'N'.
001020 77  WRK-PASSOU-RAIO             PIC X(001)          VALUE 'N'.
001030 77  WRK-PASSOU-TOLERANCIA       PIC X(001)          VALUE 'N'.
001040 77  WRK-CORRIDA-VAZIA           PIC X(001)          VALUE 'N'.
001050*-----------------------------------------------------------------*
001060*    REDEFINICAO - SINALIZADORES DE TESTE VISTOS COMO UM SO
001070*    BYTE PARA O DUMP DE ACOMPANHAMENTO (CHAMADO 2004-0067)
001080*-----------------------------------------------------------------*
001090 01  WRK-SINALIZADORES.
001100     05  WRK-FLAG-CAPACIDADE     PIC X(001).
001110     05  WRK-FLAG-RAIO           PIC X(001).
001120     05  WRK-FLAG-TOLERANCIA     PIC X(001).
001130     05  FILLER                  PIC X(001).
001140 01  WRK-SINALIZADORES-R         REDEFINES WRK-SINALIZADORES
001150                                                  PIC X(004).
001160*-----------------------------------------------------------------*
001170 01  FILLER                      PIC X(050)          VALUE
001180         "========== AREA DE CALCULO DE DISTANCIA ==========".
001190*-----------------------------------------------------------------*
001200 01  WRK-DIST-P1-P2              PIC 9(005)V99       VALUE ZEROS.
001210 01  WRK-DIST-P2-D1              PIC 9(005)V99       VALUE ZEROS.
001220 01  WRK-DIST-D1-D2              PIC 9(005)V99       VALUE ZEROS.
001230 01  WRK-DIST-P2-D2              PIC 9(005)V99       VALUE ZEROS.
001240 01  WRK-DIST-D2-D1              PIC 9(005)V99       VALUE ZEROS.
001250 01  WRK-ROTA-A                  PIC 9(007)V99       VALUE ZEROS.
001260 01  WRK-ROTA-B                  PIC 9(007)V99       VALUE ZEROS.
001270 01  WRK-ROTA-MINIMA             PIC 9(007)V99       VALUE ZEROS.
001280 01  WRK-CUSTO-DESVIO            PIC 9(007)V99       VALUE ZEROS.
001290 01  WRK-CUSTO-DESVIO-MINIMO     PIC 9(007)V99       VALUE ZEROS.
001300*-----------------------------------------------------------------*
001310*    REDEFINICAO - CUSTO DE DESVIO VISTO EM METROS INTEIROS,
001320*    USADA NA COMPARACAO DE EMPATE ENTRE CANDIDATAS
001330*-----------------------------------------------------------------*
001340 01  WRK-CUSTO-DESVIO-R          REDEFINES
001350                                 WRK-CUSTO-DESVIO.
001360     05  WRK-CUSTO-KM            PIC 9(005).
001370     05  WRK-CUSTO-CENTESIMOS    PIC 99.
001380*-----------------------------------------------------------------*
001390 01  WRK-DESVIO-MIN-EXISTENTE    PIC 9(005)V9        VALUE ZEROS.
001400 01  WRK-DESVIO-MIN-NOVO         PIC 9(005)V9        VALUE ZEROS.
001410 01  WRK-TEMPO-DIRETO-NOVO       PIC 9(005)V9        VALUE ZEROS.
001420*-----------------------------------------------------------------*
001430 01  FILLER                      PIC X(050)          VALUE
001440         "========== PARM P/ CHAMADA DO RIDEGEO ==========".
001450*-----------------------------------------------------------------*
001460 01  WRK-GEO-PARM.
001470     05  WRK-GEO-FUNCAO          PIC X(003)          VALUE SPACES.
001480     05  WRK-GEO-LAT1            PIC S9(003)V9(004)  VALUE ZEROS.
001490     05  WRK-GEO-LON1            PIC S9(003)V9(004)  VALUE ZEROS.
001500     05  WRK-GEO-LAT2            PIC S9(003)V9(004)  VALUE ZEROS.
001510     05  WRK-GEO-LON2            PIC S9(003)V9(004)  VALUE ZEROS.
001520     05  WRK-GEO-VELOCIDADE      PIC 9(003)V99       VALUE ZEROS.
001530     05  WRK-GEO-DISTANCIA       PIC 9(005)V99       VALUE ZEROS.
001540     05  WRK-GEO-TEMPO           PIC 9(005)V9        VALUE ZEROS.
001550     05  FILLER                  PIC X(004)          VALUE SPACES.
001560 01  WRK-GEO-PARM-R               REDEFINES WRK-GEO-PARM
001570                                                 PIC X(053).
001580*-----------------------------------------------------------------*
001590 LINKAGE                                 SECTION.
001600*-----------------------------------------------------------------*
001610 01  LS-MAT-PARM.
001620     05  MAT-NOVO-ID              PIC 9(006).
001630     05  MAT-NOVO-EMB-LAT         PIC S9(003)V9(004).
001640     05  MAT-NOVO-EMB-LON         PIC S9(003)V9(004).
001650     05  MAT-NOVO-DES-LAT         PIC S9(003)V9(004).
001660     05  MAT-NOVO-DES-LON         PIC S9(003)V9(004).
001670     05  MAT-NOVO-BAGAGEM         PIC 9(002).
001680     05  MAT-NOVO-DESVIO-MAX      PIC 9(003).
001690     05  MAT-NOVO-DIST-DIRETA     PIC 9(005)V99.
001700     05  MAT-QTD-CORRIDAS         PIC 9(004).
001710     05  MAT-QTD-PASSAGEIROS      PIC 9(004).
001720     05  MAT-CORRIDA-ACHADA       PIC 9(006).
001730     05  MAT-DESVIO-CUSTO-ACHADO  PIC 9(005)V99.
001740     05  FILLER                   PIC X(005).
001750*-----------------------------------------------------------------*
001760*    AREA DE TRABALHO DAS TABELAS - O LAYOUT FISICO PRECISA SER
001770*    IDENTICO AO DECLARADO NA WORKING-STORAGE DO RIDEBAT, QUE
001780*    E QUEM MONTA E PASSA ESTAS TABELAS POR REFERENCIA
001790*-----------------------------------------------------------------*
001800 01  LS-TAB-CORRIDAS.
001810     05  LS-CORRIDA OCCURS 500 TIMES
001820                     INDEXED BY IX-CORRIDA.
001830         10  LS-RIDE-ID               PIC 9(006).
001840         10  LS-RIDE-SITUACAO         PIC X(010).
001850         10  LS-RIDE-MAX-ASSENTOS     PIC 9(002).
001860         10  LS-RIDE-MAX-BAGAGEM      PIC 9(002).
001870         10  LS-RIDE-ASSENTOS-LIVRES  PIC 9(002).
001880         10  LS-RIDE-BAGAGEM-LIVRE    PIC 9(002).
001890         10  LS-RIDE-DISTANCIA-TOTAL  PIC 9(005)V99.
001900         10  LS-RIDE-TARIFA-BASE      PIC 9(005)V99.
001910         10  LS-RIDE-TARIFA-FINAL     PIC 9(005)V99.
001920         10  LS-RIDE-QTD-PASSAGEIROS  PIC 9(002).
001930         10  LS-RIDE-PASSAGEIRO-ID    PIC 9(006)
001940                                       OCCURS 4 TIMES.
001950         10  FILLER                   PIC X(008).
001960
001970 01  LS-TAB-PASSAGEIROS.
001980     05  LS-PASSAGEIRO OCCURS 2000 TIMES
001990                        INDEXED BY IX-PASSAGEIRO.
002000         10  LS-PAX-ID                PIC 9(006).
002010         10  LS-PAX-NOME              PIC X(020).
002020         10  LS-PAX-TELEFONE          PIC X(012).
002030         10  LS-PAX-EMBARQUE-LAT      PIC S9(003)V9(004).
002040         10  LS-PAX-EMBARQUE-LON      PIC S9(003)V9(004).
002050         10  LS-PAX-DESEMBARQUE-LAT   PIC S9(003)V9(004).
002060         10  LS-PAX-DESEMBARQUE-LON   PIC S9(003)V9(004).
002070         10  LS-PAX-BAGAGEM           PIC 9(002).
002080         10  LS-PAX-DESVIO-MAX-MIN    PIC 9(003).
002090         10  LS-PAX-CORRIDA-ID        PIC 9(006).
002100         10  LS-PAX-DISTANCIA-DIRETA  PIC 9(005)V99.
002110         10  FILLER                   PIC X(006).
002120
002130*=================================================================*
002140 PROCEDURE                               DIVISION USING
002150             LS-MAT-PARM  LS-TAB-CORRIDAS  LS-TAB-PASSAGEIROS.
002160*=================================================================*
002170 0000-PRINCIPAL.
002180
002190         PERFORM 0100-INICIAR.
002200         PERFORM 0200-PROCURAR-CORRIDA THRU
002210                 0200-PROCURAR-CORRIDA-FIM
002220                 VARYING WRK-IND-CORRIDA FROM 1 BY 1
002230                 UNTIL WRK-IND-CORRIDA GREATER MAT-QTD-CORRIDAS.
002240         GOBACK.
002250
002260 0000-PRINCIPAL-FIM.                     EXIT.
002270*-----------------------------------------------------------------*
002280 0100-INICIAR                            SECTION.
002290*-----------------------------------------------------------------*
002300
002310         MOVE ZEROS TO MAT-CORRIDA-ACHADA.
002320         MOVE ZEROS TO MAT-DESVIO-CUSTO-ACHADO.
002330         MOVE 999999.99 TO WRK-CUSTO-DESVIO-MINIMO.
002340
002350         MOVE 'DIS' TO WRK-GEO-FUNCAO.
002360         MOVE MAT-NOVO-EMB-LAT TO WRK-GEO-LAT1.
002370         MOVE MAT-NOVO-EMB-LON TO WRK-GEO-LON1.
002380         MOVE MAT-NOVO-DES-LAT TO WRK-GEO-LAT2.
002390         MOVE MAT-NOVO-DES-LON TO WRK-GEO-LON2.
002400         CALL "RIDEGEO" USING WRK-GEO-PARM.
002410
002420         MOVE 'TMP' TO WRK-GEO-FUNCAO.
002430         CALL "RIDEGEO" USING WRK-GEO-PARM.
002440         MOVE WRK-GEO-TEMPO TO WRK-TEMPO-DIRETO-NOVO.
002450
002460 0100-INICIAR-FIM.                       EXIT.
002470*-----------------------------------------------------------------*
002480 0200-PROCURAR-CORRIDA                   SECTION.
002490*-----------------------------------------------------------------*
002500
002510         SET IX-CORRIDA TO WRK-IND-CORRIDA.
002520
002530         IF LS-RIDE-SITUACAO (IX-CORRIDA) NOT EQUAL "PENDING" OR
002540            LS-RIDE-ASSENTOS-LIVRES (IX-CORRIDA) EQUAL ZEROS
002550             GO TO 0200-PROCURAR-CORRIDA-FIM
002560         END-IF.
002570
002580         PERFORM 0210-TESTA-CAPACIDADE THRU
002590                 0210-TESTA-CAPACIDADE-FIM.
002600         IF WRK-PASSOU-CAPACIDADE NOT EQUAL 'S'
002610             GO TO 0200-PROCURAR-CORRIDA-FIM
002620         END-IF.
002630
002640         PERFORM 0215-LOCALIZAR-PRIMARIO THRU
002650                 0215-LOCALIZAR-PRIMARIO-FIM.
002660
002670         PERFORM 0220-TESTA-RAIO THRU 0220-TESTA-RAIO-FIM.
002680         IF WRK-PASSOU-RAIO NOT EQUAL 'S'
002690             GO TO 0200-PROCURAR-CORRIDA-FIM
002700         END-IF.
002710
002720         PERFORM 0230-CALC-DESVIO THRU 0230-CALC-DESVIO-FIM.
002730
002740         PERFORM 0240-TESTA-TOLERANCIA THRU
002750                 0240-TESTA-TOLERANCIA-FIM.
002760         IF WRK-PASSOU-TOLERANCIA NOT EQUAL 'S'
002770             GO TO 0200-PROCURAR-CORRIDA-FIM
002780         END-IF.
002790
002800         IF WRK-CUSTO-DESVIO LESS THAN WRK-CUSTO-DESVIO-MINIMO
002810             MOVE WRK-CUSTO-DESVIO       TO
002820                  WRK-CUSTO-DESVIO-MINIMO
002830             MOVE LS-RIDE-ID (IX-CORRIDA) TO MAT-CORRIDA-ACHADA
002840             MOVE WRK-CUSTO-DESVIO       TO
002850                  MAT-DESVIO-CUSTO-ACHADO
002860         END-IF.
002870
002880 0200-PROCURAR-CORRIDA-FIM.               EXIT.
002890*-----------------------------------------------------------------*
002900 0210-TESTA-CAPACIDADE                   SECTION.
002910*-----------------------------------------------------------------*
002920
002930         MOVE 'N' TO WRK-PASSOU-CAPACIDADE.
002940
002950         IF LS-RIDE-ASSENTOS-LIVRES (IX-CORRIDA) GREATER THAN
002960            ZEROS
002970            AND LS-RIDE-BAGAGEM-LIVRE (IX-CORRIDA) NOT LESS THAN
002980                MAT-NOVO-BAGAGEM
002990             MOVE 'S' TO WRK-PASSOU-CAPACIDADE
003000         END-IF.
003010
003020 0210-TESTA-CAPACIDADE-FIM.                EXIT.
003030*-----------------------------------------------------------------*
003040 0215-LOCALIZAR-PRIMARIO                 SECTION.
003050*-----------------------------------------------------------------*
003060*    ENCONTRA, NA TABELA DE PASSAGEIROS, O PRIMEIRO PASSAGEIRO
003070*    (RIDE-PASSENGER-IDS(1)) DA CORRIDA CANDIDATA
003080*-----------------------------------------------------------------*
003090
003100         MOVE 'N' TO WRK-CORRIDA-VAZIA.
003110         MOVE ZEROS TO WRK-IND-PRIMARIO.
003120
003130         IF LS-RIDE-QTD-PASSAGEIROS (IX-CORRIDA) EQUAL ZEROS
003140             MOVE 'S' TO WRK-CORRIDA-VAZIA
003150             GO TO 0215-LOCALIZAR-PRIMARIO-FIM
003160         END-IF.
003170
003180         MOVE LS-RIDE-PASSAGEIRO-ID (IX-CORRIDA, 1) TO
003190              WRK-ID-PROCURADO.
003200
003210         MOVE 'N' TO WRK-ACHOU.
003220         PERFORM 0216-VARRER-PASSAGEIROS THRU
003230                 0216-VARRER-PASSAGEIROS-FIM
003240                 VARYING WRK-IND-PASSAGEIRO FROM 1 BY 1
003250                 UNTIL WRK-IND-PASSAGEIRO GREATER
003260                       MAT-QTD-PASSAGEIROS
003270                 OR WRK-ACHOU EQUAL 'S'.
003280
003290         IF WRK-ACHOU EQUAL 'S'
003300             MOVE WRK-IND-ACHADO TO WRK-IND-PRIMARIO
003310         END-IF.
003320
003330 0215-LOCALIZAR-PRIMARIO-FIM.              EXIT.
003340*-----------------------------------------------------------------*
003350 0216-VARRER-PASSAGEIROS.
003360*-----------------------------------------------------------------*
003370*    PROCURA NA TABELA DE PASSAGEIROS O OCUPANTE CUJO ID E O
003380*    CONTEUDO CORRENTE DE WRK-ID-PROCURADO (CHAMADO 2007-0312 -
003390*    O PROCURADO DEIXOU DE SER SEMPRE O PRIMARIO DA CORRIDA)
003400*-----------------------------------------------------------------*
003410
003420         SET IX-PASSAGEIRO TO WRK-IND-PASSAGEIRO.
003430
003440         IF LS-PAX-ID (IX-PASSAGEIRO) EQUAL WRK-ID-PROCURADO
003450             MOVE WRK-IND-PASSAGEIRO TO WRK-IND-ACHADO
003460             MOVE 'S'                TO WRK-ACHOU
003470         END-IF.
003480
003490 0216-VARRER-PASSAGEIROS-FIM.             EXIT.
003500*-----------------------------------------------------------------*
003510 0220-TESTA-RAIO                         SECTION.
003520*-----------------------------------------------------------------*
003530*    CORRIDA VAZIA SEMPRE PASSA. CASO CONTRARIO, A DISTANCIA DO
003540*    EMBARQUE DO PRIMARIO AO EMBARQUE DO NOVO PASSAGEIRO DEVE
003550*    SER NO MAXIMO 5 KM
003560*-----------------------------------------------------------------*
003570
003580         IF WRK-CORRIDA-VAZIA EQUAL 'S'
003590             MOVE 'S' TO WRK-PASSOU-RAIO
003600             GO TO 0220-TESTA-RAIO-FIM
003610         END-IF.
003620
003630         MOVE 'DIS' TO WRK-GEO-FUNCAO.
003640         MOVE LS-PAX-EMBARQUE-LAT (WRK-IND-PRIMARIO) TO
003650              WRK-GEO-LAT1.
003660         MOVE LS-PAX-EMBARQUE-LON (WRK-IND-PRIMARIO) TO
003670              WRK-GEO-LON1.
003680         MOVE MAT-NOVO-EMB-LAT           TO WRK-GEO-LAT2.
003690         MOVE MAT-NOVO-EMB-LON           TO WRK-GEO-LON2.
003700         CALL "RIDEGEO" USING WRK-GEO-PARM.
003710
003720         IF WRK-GEO-DISTANCIA NOT GREATER WRK-RAIO-MAXIMO-KM
003730             MOVE 'S' TO WRK-PASSOU-RAIO
003740         ELSE
003750             MOVE 'N' TO WRK-PASSOU-RAIO
003760         END-IF.
003770
003780 0220-TESTA-RAIO-FIM.                     EXIT.
003790*-----------------------------------------------------------------*
003800 0230-CALC-DESVIO                        SECTION.
003810*-----------------------------------------------------------------*
003820*    ROTA RATEADA = MENOR( P1-P2-D1-D2 , P1-P2-D2-D1 )
003830*    CUSTO DE DESVIO = ROTA RATEADA - DIST.DIRETA(P1) -
003840*                      DIST.DIRETA(P2)
003850*    CORRIDA VAZIA ==> CUSTO ZERO
003860*-----------------------------------------------------------------*
003870
003880         IF WRK-CORRIDA-VAZIA EQUAL 'S'
003890             MOVE ZEROS TO WRK-CUSTO-DESVIO
003900             GO TO 0230-CALC-DESVIO-FIM
003910         END-IF.
003920
003930         MOVE 'DIS'               TO WRK-GEO-FUNCAO.
003940         MOVE LS-PAX-EMBARQUE-LAT (WRK-IND-PRIMARIO) TO
003950              WRK-GEO-LAT1.
003960         MOVE LS-PAX-EMBARQUE-LON (WRK-IND-PRIMARIO) TO
003970              WRK-GEO-LON1.
003980         MOVE MAT-NOVO-EMB-LAT    TO WRK-GEO-LAT2.
003990         MOVE MAT-NOVO-EMB-LON    TO WRK-GEO-LON2.
004000         CALL "RIDEGEO" USING WRK-GEO-PARM.
004010         MOVE WRK-GEO-DISTANCIA   TO WRK-DIST-P1-P2.
004020
004030         MOVE MAT-NOVO-EMB-LAT    TO WRK-GEO-LAT1.
004040         MOVE MAT-NOVO-EMB-LON    TO WRK-GEO-LON1.
004050         MOVE LS-PAX-DESEMBARQUE-LAT (WRK-IND-PRIMARIO) TO
004060              WRK-GEO-LAT2.
004070         MOVE LS-PAX-DESEMBARQUE-LON (WRK-IND-PRIMARIO) TO
004080              WRK-GEO-LON2.
004090         CALL "RIDEGEO" USING WRK-GEO-PARM.
004100         MOVE WRK-GEO-DISTANCIA   TO WRK-DIST-P2-D1.
004110
004120         MOVE LS-PAX-DESEMBARQUE-LAT (WRK-IND-PRIMARIO) TO
004130              WRK-GEO-LAT1.
004140         MOVE LS-PAX-DESEMBARQUE-LON (WRK-IND-PRIMARIO) TO
004150              WRK-GEO-LON1.
004160         MOVE MAT-NOVO-DES-LAT    TO WRK-GEO-LAT2.
004170         MOVE MAT-NOVO-DES-LON    TO WRK-GEO-LON2.
004180         CALL "RIDEGEO" USING WRK-GEO-PARM.
004190         MOVE WRK-GEO-DISTANCIA   TO WRK-DIST-D1-D2.
004200
004210         MOVE MAT-NOVO-EMB-LAT    TO WRK-GEO-LAT1.
004220         MOVE MAT-NOVO-EMB-LON    TO WRK-GEO-LON1.
004230         MOVE MAT-NOVO-DES-LAT    TO WRK-GEO-LAT2.
004240         MOVE MAT-NOVO-DES-LON    TO WRK-GEO-LON2.
004250         CALL "RIDEGEO" USING WRK-GEO-PARM.
004260         MOVE WRK-GEO-DISTANCIA   TO WRK-DIST-P2-D2.
004270
004280         MOVE MAT-NOVO-DES-LAT    TO WRK-GEO-LAT1.
004290         MOVE MAT-NOVO-DES-LON    TO WRK-GEO-LON1.
004300         MOVE LS-PAX-DESEMBARQUE-LAT (WRK-IND-PRIMARIO) TO
004310              WRK-GEO-LAT2.
004320         MOVE LS-PAX-DESEMBARQUE-LON (WRK-IND-PRIMARIO) TO
004330              WRK-GEO-LON2.
004340         CALL "RIDEGEO" USING WRK-GEO-PARM.
004350         MOVE WRK-GEO-DISTANCIA   TO WRK-DIST-D2-D1.
004360
004370         COMPUTE WRK-ROTA-A = WRK-DIST-P1-P2 + WRK-DIST-P2-D1 +
004380                              WRK-DIST-D1-D2.
004390         COMPUTE WRK-ROTA-B = WRK-DIST-P1-P2 + WRK-DIST-P2-D2 +
004400                              WRK-DIST-D2-D1.
004410
004420         IF WRK-ROTA-A LESS THAN WRK-ROTA-B
004430             MOVE WRK-ROTA-A TO WRK-ROTA-MINIMA
004440         ELSE
004450             MOVE WRK-ROTA-B TO WRK-ROTA-MINIMA
004460         END-IF.
004470
004480         COMPUTE WRK-CUSTO-DESVIO =
004490                 WRK-ROTA-MINIMA -
004500                 LS-PAX-DISTANCIA-DIRETA (WRK-IND-PRIMARIO) -
004510                 MAT-NOVO-DIST-DIRETA.
004520
004530 0230-CALC-DESVIO-FIM.                    EXIT.
004540*-----------------------------------------------------------------*
004550 0240-TESTA-TOLERANCIA                   SECTION.
004560*-----------------------------------------------------------------*
004570*    PARA CADA PASSAGEIRO JA NA CORRIDA: DESVIO-MIN = CUSTO/30*60
004580*    PARA O NOVO PASSAGEIRO: DESVIO-MIN = TEMPO-DIRETO *
004590*                                  (CUSTO / DISTANCIA-DIRETA)
004600*-----------------------------------------------------------------*
004610
004620         MOVE 'S' TO WRK-PASSOU-TOLERANCIA.
004630
004640         IF WRK-CORRIDA-VAZIA EQUAL 'S'
004650             GO TO 0240-TESTA-TOLERANCIA-FIM
004660         END-IF.
004670
004680         COMPUTE WRK-DESVIO-MIN-EXISTENTE ROUNDED =
004690                 (WRK-CUSTO-DESVIO / WRK-VELOCIDADE-PADRAO) * 60.
004700
004710         PERFORM 0245-TESTA-PASSAGEIROS-CORRIDA THRU
004720                 0245-TESTA-PASSAGEIROS-CORRIDA-FIM
004730                 VARYING WRK-IND-LISTA FROM 1 BY 1
004740                 UNTIL WRK-IND-LISTA GREATER
004750                       LS-RIDE-QTD-PASSAGEIROS (IX-CORRIDA)
004760                 OR WRK-PASSOU-TOLERANCIA EQUAL 'N'.
004770
004780         IF WRK-PASSOU-TOLERANCIA EQUAL 'N'
004790             GO TO 0240-TESTA-TOLERANCIA-FIM
004800         END-IF.
004810
004820         IF MAT-NOVO-DIST-DIRETA EQUAL ZEROS
004830             GO TO 0240-TESTA-TOLERANCIA-FIM
004840         END-IF.
004850
004860         COMPUTE WRK-DESVIO-MIN-NOVO ROUNDED =
004870                 WRK-TEMPO-DIRETO-NOVO *
004880                 (WRK-CUSTO-DESVIO / MAT-NOVO-DIST-DIRETA).
004890
004900         IF WRK-DESVIO-MIN-NOVO GREATER MAT-NOVO-DESVIO-MAX
004910             MOVE 'N' TO WRK-PASSOU-TOLERANCIA
004920         END-IF.
004930
004940 0240-TESTA-TOLERANCIA-FIM.                EXIT.
004950*-----------------------------------------------------------------*
004960 0245-TESTA-PASSAGEIROS-CORRIDA.
004970*-----------------------------------------------------------------*
004980*    TESTA O DESVIO-MIN-EXISTENTE CONTRA O LIMITE DO PROPRIO
004990*    OCUPANTE DO ASSENTO WRK-IND-LISTA DA CORRIDA CANDIDATA
005000*    (ANTES SE COMPARAVA SEMPRE CONTRA O LIMITE DO PRIMARIO,
005010*    DEIXANDO OS PASSAGEIROS 2-4 SEM TOLERANCIA PROPRIA APLICADA)
005020*-----------------------------------------------------------------*
005030
005040         MOVE LS-RIDE-PASSAGEIRO-ID (IX-CORRIDA, WRK-IND-LISTA)
005050              TO WRK-ID-PROCURADO.
005060         MOVE ZEROS TO WRK-IND-PASSAGEIRO.
005070         MOVE 'N'   TO WRK-ACHOU.
005080         PERFORM 0216-VARRER-PASSAGEIROS THRU
005090                 0216-VARRER-PASSAGEIROS-FIM
005100                 VARYING WRK-IND-PASSAGEIRO FROM 1 BY 1
005110                 UNTIL WRK-IND-PASSAGEIRO GREATER
005120                       MAT-QTD-PASSAGEIROS
005130                 OR WRK-ACHOU EQUAL 'S'.
005140
005150         IF WRK-ACHOU EQUAL 'S' AND WRK-DESVIO-MIN-EXISTENTE
005160            GREATER LS-PAX-DESVIO-MAX-MIN (WRK-IND-ACHADO)
005170             MOVE 'N' TO WRK-PASSOU-TOLERANCIA
005180         END-IF.
005190
005200 0245-TESTA-PASSAGEIROS-CORRIDA-FIM.       EXIT.
005210*-----------------------------------------------------------------*
