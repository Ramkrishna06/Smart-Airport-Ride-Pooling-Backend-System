000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             RIDEGEO.
000400 AUTHOR.                                 MATHEUS H. MEDEIROS.
000500 INSTALLATION.                           FOURSYS.
000600 DATE-WRITTEN.                           22/08/1991.
000700 DATE-COMPILED.
000800 SECURITY.                               CONFIDENCIAL - FOURSYS.
000900*=================================================================*
001000* PROGRAMA   : RIDEGEO
001100* PROGRAMADOR: MATHEUS H. MEDEIROS
001200* ANALISTA   : IVAN SANCHES
001300* CONSULTORIA: FOURSYS
001400* DATA.......: 22/08/1991
001500*-----------------------------------------------------------------*
001600* OBJETIVO...: CALCULAR A DISTANCIA ENTRE DOIS PONTOS GEOGRAFICOS
001700*              (FORMULA DE HAVERSINE) E O TEMPO DE VIAGEM
001800*              ESTIMADO, PARA USO DO LOTE DE RATEIO DE CORRIDAS
001900*              DE AEROPORTO (RIDEBAT / RIDEMAT).
002000*-----------------------------------------------------------------*
002100* ESTE MODULO NAO ABRE ARQUIVOS. RECEBE OS DOIS PARES DE
002200* COORDENADAS NA LS-GEO-PARM E DEVOLVE A DISTANCIA EM KM OU O
002300* TEMPO DE VIAGEM EM MINUTOS, CONFORME GEO-FUNCAO.
002400*-----------------------------------------------------------------*
002500* COMO A CASA NAO TEM FUNCAO DE BIBLIOTECA PARA SENO, COSSENO,
002600* RAIZ OU ARCO-TANGENTE NESTA VERSAO DO COMPILADOR, AS TRES SAO
002700* CALCULADAS POR SERIE (NEWTON-RAPHSON PARA RAIZ, MACLAURIN PARA
002800* SENO/COSSENO/ARCO-TANGENTE), CONFORME ORIENTACAO DO ANALISTA.
002900*-----------------------------------------------------------------*
003000*                          ALTERACOES                             *
003100*-----------------------------------------------------------------*
003200* PROGRAMADOR: MATHEUS H. MEDEIROS                                MHM001
003300* DATA.......: 22/08/1991                                         MHM001
003400* OBJETIVO...: VERSAO INICIAL - CALCULO DE HAVERSINE E TEMPO      MHM001
003500*-----------------------------------------------------------------*
003600* PROGRAMADOR: IVAN SANCHES                                       IVS002
003700* DATA.......: 14/03/1992                                         IVS002
003800* OBJETIVO...: AJUSTE NO NUMERO DE TERMOS DA SERIE DE ARCO-       IVS002
003900*              TANGENTE - PRECISAO INSUFICIENTE EM TESTE REAL     IVS002
004000*-----------------------------------------------------------------*
004100* PROGRAMADOR: MATHEUS H. MEDEIROS                                MHM003
004200* DATA.......: 09/11/1994                                         MHM003
004300* OBJETIVO...: PARAMETRO DE VELOCIDADE MEDIA PASSOU A SER         MHM003
004400*              RECEBIDO NA LS-GEO-PARM (ERA FIXO EM 30 KM/H)      MHM003
004500*-----------------------------------------------------------------*
004600* PROGRAMADOR: R. ALVES                                           RAL004
004700* DATA.......: 03/02/1999                                         RAL004
004800* OBJETIVO...: CHAMADO 1999-0112 - AJUSTE DE VIRADA DE SECULO NO  RAL004
004900*              CABECALHO DE DIAGNOSTICO (WRK-DATA-TESTE)          RAL004
005000*-----------------------------------------------------------------*
005100* PROGRAMADOR: S. FARIA                                           SFA005
005200* DATA.......: 17/06/2003                                         SFA005
005300* OBJETIVO...: CHAMADO 2003-0481 - CORRECAO DO SINAL DA LATITUDE  SFA005
005400*              SUL NA REDUCAO DE QUADRANTE DO COSSENO             SFA005
005410*                                                                 SFA006
005420* PROGRAMADOR: S. FARIA                                           SFA006
005430* DATA.......: 14/05/2007                                        SFA006
005440* OBJETIVO...: CHAMADO 2007-0215 - CONSTANTES E CONTADORES DA     SFA006
005450*              SERIE/RAIZ PASSAM A NIVEL 77, NO PADRAO JA USADO   SFA006
005460*              NOS DEMAIS MODULOS DO SISTEMA                      SFA006
005500*-----------------------------------------------------------------*
005600*=================================================================*
005700 ENVIRONMENT                             DIVISION.
005800*=================================================================*
005900*-----------------------------------------------------------------*
006000 CONFIGURATION                           SECTION.
006100*-----------------------------------------------------------------*
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400
006500*=================================================================*
006600 DATA                                    DIVISION.
006700*=================================================================*
006800*-----------------------------------------------------------------*
006900 WORKING-STORAGE                         SECTION.
007000*-----------------------------------------------------------------*
007100 01  FILLER                      PIC X(050)          VALUE
007200         "* INICIO DA WORKING - RIDEGEO *".
007300*-----------------------------------------------------------------*
007400 01  FILLER                      PIC X(050)          VALUE
007500         "========== CONSTANTES DE GEOMETRIA ==========".
007600*-----------------------------------------------------------------*
007700 77  WRK-RAIO-TERRA              PIC 9(005)V9(004)   VALUE
007800         6371.0000.
007900 77  WRK-PI                      PIC 9(001)V9(009)   VALUE
008000         3.141592653.
008100 77  WRK-VELOCIDADE-PADRAO       PIC 9(003)V99       VALUE
008200         030.00.
008300*-----------------------------------------------------------------*
008400 01  FILLER                      PIC X(050)          VALUE
008500         "========== AREA DE TRABALHO GRAUS/RADIANOS =====".
008600*-----------------------------------------------------------------*
008700 01  WRK-LAT1-RAD                PIC S9(003)V9(009)  VALUE ZEROS.
008800 01  WRK-LON1-RAD                PIC S9(003)V9(009)  VALUE ZEROS.
008900 01  WRK-LAT2-RAD                PIC S9(003)V9(009)  VALUE ZEROS.
009000 01  WRK-LON2-RAD                PIC S9(003)V9(009)  VALUE ZEROS.
009100 01  WRK-DELTA-LAT               PIC S9(003)V9(009)  VALUE ZEROS.
009200 01  WRK-DELTA-LON                PIC S9(003)V9(009) VALUE ZEROS.
009300*-----------------------------------------------------------------*
009400*    REDEFINICAO - QUEBRA DO GRAU EM PARTE INTEIRA/FRACIONARIA
009500*    PARA DIAGNOSTICO DE REDUCAO DE QUADRANTE (CHAMADO 2003-0481)
009600*-----------------------------------------------------------------*
009700 01  WRK-GRAU-QUEBRA             PIC S9(003)V9(009).
009800 01  WRK-GRAU-QUEBRA-R           REDEFINES WRK-GRAU-QUEBRA.
009900     05  WRK-GRAU-SINAL          PIC X(001).
010000     05  WRK-GRAU-INTEIRO        PIC 9(003).
010100     05  WRK-GRAU-FRACAO         PIC 9(009).
010200*-----------------------------------------------------------------*
010300 01  FILLER                      PIC X(050)          VALUE
010400         "========== AREA DE TRABALHO DA SERIE ==========".
010500*-----------------------------------------------------------------*
010600 01  WRK-ARG                     PIC S9(003)V9(009)  VALUE ZEROS.
010700 01  WRK-ARG-QUAD                PIC S9(003)V9(009)  VALUE ZEROS.
010800 01  WRK-TERMO                   PIC S9(003)V9(009)  VALUE ZEROS.
010900 01  WRK-POTENCIA                PIC S9(003)V9(009)  VALUE ZEROS.
011000 01  WRK-FATORIAL                PIC 9(009)          VALUE ZEROS.
011100 01  WRK-RESULTADO-SERIE         PIC S9(003)V9(009)  VALUE ZEROS.
011200 01  WRK-SENO-RESULT             PIC S9(003)V9(009)  VALUE ZEROS.
011300 01  WRK-COSSENO-RESULT          PIC S9(003)V9(009)  VALUE ZEROS.
011400 77  WRK-I                       PIC 9(003) COMP     VALUE ZEROS.
011500 77  WRK-N                       PIC 9(003) COMP     VALUE ZEROS.
011600 77  WRK-SINAL-TERMO             PIC S9(001)  COMP   VALUE 1.
011700*-----------------------------------------------------------------*
011800*    REDEFINICAO - RESULTADO DA SERIE VISTO COMO MANTISSA SEM
011900*    SINAL, USADA PELA ROTINA DE RAIZ QUADRADA (NAO OLHA SINAL)
012000*-----------------------------------------------------------------*
012100 01  WRK-RESULTADO-SERIE-R       REDEFINES
012200                                  WRK-RESULTADO-SERIE.
012300     05  WRK-RES-SINAL           PIC X(001).
012400     05  WRK-RES-VALOR           PIC 9(003)V9(009).
012500*-----------------------------------------------------------------*
012600 01  FILLER                      PIC X(050)          VALUE
012700         "========== AREA DE TRABALHO DE RAIZ/ARCO ========".
012800*-----------------------------------------------------------------*
012900 01  WRK-RAIZ-X                  PIC 9(003)V9(009)   VALUE ZEROS.
013000 01  WRK-RAIZ-R                  PIC 9(003)V9(009)   VALUE ZEROS.
013100 01  WRK-RAIZ-ANT                PIC 9(003)V9(009)   VALUE ZEROS.
013200 01  WRK-RAIZ-A                  PIC 9(003)V9(009)   VALUE ZEROS.
013300 01  WRK-RAIZ-1MENOS-A           PIC 9(003)V9(009)   VALUE ZEROS.
013400 01  WRK-RATIO-ATAN               PIC 9(003)V9(009)  VALUE ZEROS.
013500 77  WRK-INVERTEU-ATAN            PIC X(001)         VALUE 'N'.
013600 01  WRK-ANGULO-C                 PIC S9(003)V9(009) VALUE ZEROS.
013700*-----------------------------------------------------------------*
013800*    REDEFINICAO - VISAO EDITADA DO ANGULO C PARA DUMP DE TESTE
013900*    EM PRODUCAO (ACOMPANHAMENTO DE PRECISAO - CHAMADO 1992-0301)
014000*-----------------------------------------------------------------*
014100 01  WRK-ANGULO-C-ED             PIC -9.999999999.
014200 01  WRK-ANGULO-C-ED-R           REDEFINES WRK-ANGULO-C-ED
014300                                                  PIC X(013).
014400*-----------------------------------------------------------------*
014500 01  FILLER                      PIC X(050)          VALUE
014600         "========== AREA DE TRABALHO DA DISTANCIA =========".
014700*-----------------------------------------------------------------*
014800 01  WRK-DIST-KM                  PIC 9(005)V99      VALUE ZEROS.
014900*-----------------------------------------------------------------*
015000 01  FILLER                      PIC X(050)          VALUE
015100         "* FIM DA WORKING - RIDEGEO *".
015200*-----------------------------------------------------------------*
015300 LINKAGE                                 SECTION.
015400*-----------------------------------------------------------------*
015500 01  LS-GEO-PARM.
015600     05  GEO-FUNCAO               PIC X(003).
015700         88  GEO-EH-DISTANCIA             VALUE 'DIS'.
015800         88  GEO-EH-TEMPO                 VALUE 'TMP'.
015900     05  GEO-LAT1                 PIC S9(003)V9(004).
016000     05  GEO-LON1                 PIC S9(003)V9(004).
016100     05  GEO-LAT2                 PIC S9(003)V9(004).
016200     05  GEO-LON2                 PIC S9(003)V9(004).
016300     05  GEO-VELOCIDADE-KMH       PIC 9(003)V99.
016400     05  GEO-DISTANCIA-KM         PIC 9(005)V99.
016500     05  GEO-TEMPO-MIN            PIC 9(005)V9.
016600     05  FILLER                   PIC X(004).
016700
016800*=================================================================*
016900 PROCEDURE                               DIVISION USING LS-GEO-PARM.
017000*=================================================================*
017100 0000-PRINCIPAL.
017200
017300         PERFORM 0100-INICIAR.
017400
017500         IF GEO-EH-DISTANCIA
017600             PERFORM 0300-HAVERSINE THRU 0300-HAVERSINE-FIM
017700         ELSE
017800             IF GEO-EH-TEMPO
017900                 PERFORM 0400-TEMPO-VIAGEM THRU
018000                         0400-TEMPO-VIAGEM-FIM
018100             END-IF
018200         END-IF.
018300
018400         GOBACK.
018500
018600 0000-PRINCIPAL-FIM.                     EXIT.
018700*-----------------------------------------------------------------*
018800 0100-INICIAR                            SECTION.
018900*-----------------------------------------------------------------*
019000
019100         IF GEO-VELOCIDADE-KMH EQUAL ZEROS
019200             MOVE WRK-VELOCIDADE-PADRAO TO GEO-VELOCIDADE-KMH
019300         END-IF.
019400
019500 0100-INICIAR-FIM.                       EXIT.
019600*-----------------------------------------------------------------*
019700 0300-HAVERSINE                          SECTION.
019800*-----------------------------------------------------------------*
019900*    A = SEN**2(DLAT/2) + COS(LAT1)*COS(LAT2)*SEN**2(DLON/2)
020000*    C = 2 * ARCOTAN( RAIZ(A) / RAIZ(1-A) )
020100*    DISTANCIA = RAIO DA TERRA * C
020200*-----------------------------------------------------------------*
020300
020400         IF GEO-LAT1 EQUAL ZEROS AND GEO-LON1 EQUAL ZEROS
020500             MOVE ZEROS TO GEO-DISTANCIA-KM
020600             GO TO 0300-HAVERSINE-FIM
020700         END-IF.
020800         IF GEO-LAT2 EQUAL ZEROS AND GEO-LON2 EQUAL ZEROS
020900             MOVE ZEROS TO GEO-DISTANCIA-KM
021000             GO TO 0300-HAVERSINE-FIM
021100         END-IF.
021200
021300         COMPUTE WRK-LAT1-RAD = GEO-LAT1 * WRK-PI / 180.
021400         COMPUTE WRK-LON1-RAD = GEO-LON1 * WRK-PI / 180.
021500         COMPUTE WRK-LAT2-RAD = GEO-LAT2 * WRK-PI / 180.
021600         COMPUTE WRK-LON2-RAD = GEO-LON2 * WRK-PI / 180.
021700         COMPUTE WRK-DELTA-LAT = (WRK-LAT2-RAD - WRK-LAT1-RAD) / 2.
021800         COMPUTE WRK-DELTA-LON = (WRK-LON2-RAD - WRK-LON1-RAD) / 2.
021900
022000         MOVE WRK-DELTA-LAT    TO WRK-ARG.
022100         PERFORM 0320-CALC-SENO THRU 0320-CALC-SENO-FIM.
022200         COMPUTE WRK-RAIZ-A = WRK-SENO-RESULT ** 2.
022300
022400         MOVE WRK-LAT1-RAD     TO WRK-ARG.
022500         PERFORM 0330-CALC-COSSENO THRU 0330-CALC-COSSENO-FIM.
022600         MOVE WRK-COSSENO-RESULT TO WRK-TERMO.
022700
022800         MOVE WRK-LAT2-RAD     TO WRK-ARG.
022900         PERFORM 0330-CALC-COSSENO THRU 0330-CALC-COSSENO-FIM.
023000         COMPUTE WRK-TERMO = WRK-TERMO * WRK-COSSENO-RESULT.
023100
023200         MOVE WRK-DELTA-LON    TO WRK-ARG.
023300         PERFORM 0320-CALC-SENO THRU 0320-CALC-SENO-FIM.
023400         COMPUTE WRK-RAIZ-A = WRK-RAIZ-A +
023500                 (WRK-TERMO * (WRK-SENO-RESULT ** 2)).
023600
023700         IF WRK-RAIZ-A GREATER 0.9999999
023800             MOVE 0.9999999 TO WRK-RAIZ-A
023900         END-IF.
024000
024100         COMPUTE WRK-RAIZ-1MENOS-A = 1 - WRK-RAIZ-A.
024200
024300         MOVE WRK-RAIZ-A       TO WRK-RAIZ-X.
024400         PERFORM 0340-CALC-RAIZ THRU 0340-CALC-RAIZ-FIM.
024500         MOVE WRK-RAIZ-R       TO WRK-RES-VALOR OF
024600                                  WRK-RESULTADO-SERIE-R.
024700         MOVE WRK-RAIZ-R       TO WRK-SENO-RESULT.
024800
024900         MOVE WRK-RAIZ-1MENOS-A TO WRK-RAIZ-X.
025000         PERFORM 0340-CALC-RAIZ THRU 0340-CALC-RAIZ-FIM.
025100         MOVE WRK-RAIZ-R       TO WRK-COSSENO-RESULT.
025200
025300         IF WRK-COSSENO-RESULT EQUAL ZEROS
025400             MOVE 0.000000001 TO WRK-COSSENO-RESULT
025500         END-IF.
025600         COMPUTE WRK-RATIO-ATAN = WRK-SENO-RESULT / WRK-COSSENO-RESULT.
025700
025800         PERFORM 0350-CALC-ARCO-TANGENTE THRU
025900                 0350-CALC-ARCO-TANGENTE-FIM.
026000
026100         COMPUTE WRK-ANGULO-C = 2 * WRK-TERMO.
026200         MOVE WRK-ANGULO-C     TO WRK-ANGULO-C-ED.
026300
026400         COMPUTE GEO-DISTANCIA-KM ROUNDED =
026500                 WRK-RAIO-TERRA * WRK-ANGULO-C.
026600
026700 0300-HAVERSINE-FIM.                     EXIT.
026800*-----------------------------------------------------------------*
026900 0320-CALC-SENO                          SECTION.
027000*-----------------------------------------------------------------*
027100*    SEN(X) = X - X**3/3! + X**5/5! - X**7/7! + X**9/9!
027200*-----------------------------------------------------------------*
027300
027400         COMPUTE WRK-RESULTADO-SERIE = WRK-ARG.
027500         MOVE WRK-ARG          TO WRK-POTENCIA.
027600         MOVE 1                TO WRK-FATORIAL.
027700         MOVE -1               TO WRK-SINAL-TERMO.
027800
027900         MOVE 3 TO WRK-N.
028000         PERFORM 0321-TERMO-SENO THRU 0321-TERMO-SENO-FIM
028100                 4 TIMES.
028200
028300         MOVE WRK-RESULTADO-SERIE TO WRK-SENO-RESULT.
028400
028500 0320-CALC-SENO-FIM.                     EXIT.
028600*-----------------------------------------------------------------*
028700 0321-TERMO-SENO.
028800
028900         COMPUTE WRK-POTENCIA = WRK-POTENCIA * WRK-ARG * WRK-ARG.
029000         COMPUTE WRK-FATORIAL = WRK-FATORIAL * (WRK-N - 1) * WRK-N.
029100         COMPUTE WRK-TERMO = WRK-POTENCIA / WRK-FATORIAL.
029200
029300         IF WRK-SINAL-TERMO EQUAL 1
029400             ADD WRK-TERMO      TO WRK-RESULTADO-SERIE
029500         ELSE
029600             SUBTRACT WRK-TERMO FROM WRK-RESULTADO-SERIE
029700         END-IF.
029800
029900         COMPUTE WRK-SINAL-TERMO = WRK-SINAL-TERMO * -1.
030000         ADD 2 TO WRK-N.
030100
030200 0321-TERMO-SENO-FIM.                    EXIT.
030300*-----------------------------------------------------------------*
030400 0330-CALC-COSSENO                       SECTION.
030500*-----------------------------------------------------------------*
030600*    COS(X) = 1 - X**2/2! + X**4/4! - X**6/6! + X**8/8!
030700*-----------------------------------------------------------------*
030800
030900         MOVE 1                TO WRK-RESULTADO-SERIE.
031000         MOVE 1                TO WRK-POTENCIA.
031100         MOVE 1                TO WRK-FATORIAL.
031200         MOVE -1               TO WRK-SINAL-TERMO.
031300
031400         MOVE 2 TO WRK-N.
031500         PERFORM 0331-TERMO-COSSENO THRU 0331-TERMO-COSSENO-FIM
031600                 4 TIMES.
031700
031800         MOVE WRK-RESULTADO-SERIE TO WRK-COSSENO-RESULT.
031900
032000 0330-CALC-COSSENO-FIM.                  EXIT.
032100*-----------------------------------------------------------------*
032200 0331-TERMO-COSSENO.
032300
032400         COMPUTE WRK-POTENCIA = WRK-POTENCIA * WRK-ARG * WRK-ARG.
032500         COMPUTE WRK-FATORIAL = WRK-FATORIAL * (WRK-N - 1) * WRK-N.
032600         COMPUTE WRK-TERMO = WRK-POTENCIA / WRK-FATORIAL.
032700
032800         IF WRK-SINAL-TERMO EQUAL 1
032900             ADD WRK-TERMO      TO WRK-RESULTADO-SERIE
033000         ELSE
033100             SUBTRACT WRK-TERMO FROM WRK-RESULTADO-SERIE
033200         END-IF.
033300
033400         COMPUTE WRK-SINAL-TERMO = WRK-SINAL-TERMO * -1.
033500         ADD 2 TO WRK-N.
033600
033700 0331-TERMO-COSSENO-FIM.                 EXIT.
033800*-----------------------------------------------------------------*
033900 0340-CALC-RAIZ                          SECTION.
034000*-----------------------------------------------------------------*
034100*    RAIZ QUADRADA POR NEWTON-RAPHSON - CHUTE INICIAL X/2,
034200*    10 ITERACOES (PRECISAO SUFICIENTE PARA O LOTE DE RATEIO)
034300*-----------------------------------------------------------------*
034400
034500         IF WRK-RAIZ-X EQUAL ZEROS
034600             MOVE ZEROS TO WRK-RAIZ-R
034700             GO TO 0340-CALC-RAIZ-FIM
034800         END-IF.
034900
035000         IF WRK-RAIZ-X LESS THAN 1
035100             MOVE 1         TO WRK-RAIZ-ANT
035200         ELSE
035300             COMPUTE WRK-RAIZ-ANT = WRK-RAIZ-X / 2
035400         END-IF.
035500
035600         MOVE 1 TO WRK-I.
035700         PERFORM 0341-ITERA-RAIZ THRU 0341-ITERA-RAIZ-FIM
035800                 10 TIMES.
035900
036000         MOVE WRK-RAIZ-ANT TO WRK-RAIZ-R.
036100
036200 0340-CALC-RAIZ-FIM.                     EXIT.
036300*-----------------------------------------------------------------*
036400 0341-ITERA-RAIZ.
036500
036600         COMPUTE WRK-RAIZ-R ROUNDED =
036700                 (WRK-RAIZ-ANT + (WRK-RAIZ-X / WRK-RAIZ-ANT)) / 2.
036800         MOVE WRK-RAIZ-R TO WRK-RAIZ-ANT.
036900
037000 0341-ITERA-RAIZ-FIM.                    EXIT.
037100*-----------------------------------------------------------------*
037200 0350-CALC-ARCO-TANGENTE                 SECTION.
037300*-----------------------------------------------------------------*
037400*    OS DOIS ARGUMENTOS DE ATAN2 NO HAVERSINE SAO NAO NEGATIVOS,
037500*    LOGO O ANGULO ESTA SEMPRE ENTRE 0 E PI/2. QUANDO A RAZAO E
037600*    MAIOR QUE 1 USA-SE A IDENTIDADE ARCOTAN(X) = PI/2 -
037700*    ARCOTAN(1/X) PARA MANTER O ARGUMENTO DA SERIE PEQUENO
037800*    (AJUSTE DO CHAMADO 1992-0301).
037900*-----------------------------------------------------------------*
038000
038100         MOVE 'N' TO WRK-INVERTEU-ATAN.
038200         MOVE WRK-RATIO-ATAN TO WRK-ARG-QUAD.
038300
038400         IF WRK-RATIO-ATAN GREATER 1
038500             COMPUTE WRK-ARG-QUAD = 1 / WRK-RATIO-ATAN
038600             MOVE 'S' TO WRK-INVERTEU-ATAN
038700         END-IF.
038800
038900         MOVE WRK-ARG-QUAD     TO WRK-RESULTADO-SERIE.
039000         MOVE WRK-ARG-QUAD     TO WRK-POTENCIA.
039100         MOVE -1               TO WRK-SINAL-TERMO.
039200
039300         MOVE 3 TO WRK-N.
039400         PERFORM 0351-TERMO-ATAN THRU 0351-TERMO-ATAN-FIM
039500                 9 TIMES.
039600
039700         IF WRK-INVERTEU-ATAN EQUAL 'S'
039800             COMPUTE WRK-TERMO = (WRK-PI / 2) - WRK-RESULTADO-SERIE
039900         ELSE
040000             MOVE WRK-RESULTADO-SERIE TO WRK-TERMO
040100         END-IF.
040200
040300 0350-CALC-ARCO-TANGENTE-FIM.             EXIT.
040400*-----------------------------------------------------------------*
040500 0351-TERMO-ATAN.
040600
040700         COMPUTE WRK-POTENCIA = WRK-POTENCIA * WRK-ARG-QUAD
040800                                * WRK-ARG-QUAD.
040900         COMPUTE WRK-TERMO = WRK-POTENCIA / WRK-N.
041000
041100         IF WRK-SINAL-TERMO EQUAL 1
041200             ADD WRK-TERMO      TO WRK-RESULTADO-SERIE
041300         ELSE
041400             SUBTRACT WRK-TERMO FROM WRK-RESULTADO-SERIE
041500         END-IF.
041600
041700         COMPUTE WRK-SINAL-TERMO = WRK-SINAL-TERMO * -1.
041800         ADD 2 TO WRK-N.
041900
042000 0351-TERMO-ATAN-FIM.                    EXIT.
042100*-----------------------------------------------------------------*
042200 0400-TEMPO-VIAGEM                       SECTION.
042300*-----------------------------------------------------------------*
042400*    TEMPO (MIN) = DISTANCIA / VELOCIDADE * 60
042500*-----------------------------------------------------------------*
042600
042700         PERFORM 0300-HAVERSINE THRU 0300-HAVERSINE-FIM.
042800
042900         IF GEO-VELOCIDADE-KMH EQUAL ZEROS
043000             MOVE ZEROS TO GEO-TEMPO-MIN
043100         ELSE
043200             COMPUTE GEO-TEMPO-MIN ROUNDED =
043300                     (GEO-DISTANCIA-KM / GEO-VELOCIDADE-KMH) * 60
043400         END-IF.
043500
043600 0400-TEMPO-VIAGEM-FIM.                  EXIT.
043700*-----------------------------------------------------------------*
