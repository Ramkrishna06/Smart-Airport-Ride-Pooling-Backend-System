000100*-----------------------------------------------------------------*
000200*    BOOK........: BOOKREQ
000300*    OBJETIVO....: LAYOUT DO ARQUIVO DE ENTRADA DE PEDIDOS DE
000400*                  CORRIDA (RIDE-REQUEST) - LRECL = 080
000500*-----------------------------------------------------------------*
000600 01  REG-PEDIDO.
000700     05  REQ-TIPO                PIC X(001)      VALUE SPACES.
000800         88  REQ-EH-CORRIDA              VALUE 'R'.
000900         88  REQ-EH-CANCELAMENTO         VALUE 'C'.
001000     05  REQ-PASSAGEIRO-ID       PIC 9(006)      VALUE ZEROS.
001100     05  REQ-NOME                PIC X(020)      VALUE SPACES.
001200     05  REQ-TELEFONE            PIC X(012)      VALUE SPACES.
001300     05  REQ-EMBARQUE-LAT        PIC S9(003)V9(004)
001400                                                  VALUE ZEROS.
001500     05  REQ-EMBARQUE-LON        PIC S9(003)V9(004)
001600                                                  VALUE ZEROS.
001700     05  REQ-DESEMBARQUE-LAT     PIC S9(003)V9(004)
001800                                                  VALUE ZEROS.
001900     05  REQ-DESEMBARQUE-LON     PIC S9(003)V9(004)
002000                                                  VALUE ZEROS.
002100     05  REQ-QTD-BAGAGEM         PIC 9(002)      VALUE ZEROS.
002200     05  REQ-DESVIO-MAX-MIN      PIC 9(003)      VALUE ZEROS.
002300     05  FILLER                  PIC X(008)      VALUE SPACES.
