000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.RIDECAN.
000400 AUTHOR.MATHEUS H. MEDEIROS.
000500 INSTALLATION.FOURSYS.
000600 DATE-WRITTEN.03/09/1991.
000700 DATE-COMPILED.
000800 SECURITY.CONFIDENCIAL - FOURSYS.
000900*==== PROGRAMADOR.:MATHEUS H. MEDEIROS ==========================*
001000*==== ANALISTA....:IVAN SANCHES         ==========================*
001100*-----------------------------------------------------------------*
001200*    OBJETIVO.... : CANCELAR A RESERVA DE UM PASSAGEIRO: TIRAR O  *
001300*                   PASSAGEIRO DA CORRIDA, DEVOLVER VAGA/BAGAGEM, *
001400*                   CANCELAR A CORRIDA SE FICAR VAZIA E REPRECI-  *
001500*                   FICAR A CORRIDA SE AINDA HOUVER PASSAGEIRO.   *
001600*-----------------------------------------------------------------*
001700*    ARQUIVOS.... : NENHUM - RECEBE AS TABELAS POR REFERENCIA     *
001800*-----------------------------------------------------------------*
001900*    MODULOS..... : RIDEPRC                                       *
002000*=================================================================*
002100*                          ALTERACOES                             *
002200*-----------------------------------------------------------------*
002300* PROGRAMADOR: MATHEUS H. MEDEIROS                                MHM001
002400* DATA.......: 03/09/1991                                         MHM001
002500* OBJETIVO...: VERSAO INICIAL                                     MHM001
002600*-----------------------------------------------------------------*
002700* PROGRAMADOR: IVAN SANCHES                                       IVS002
002800* DATA.......: 19/05/1994                                         IVS002
002900* OBJETIVO...: A CORRIDA SO CANCELA QUANDO FICA SEM PASSAGEIRO -  IVS002
003000*              ANTES CANCELAVA JUNTO COM O PRIMEIRO CANCELAMENTO  IVS002
003100*-----------------------------------------------------------------*
003200* PROGRAMADOR: R. ALVES                                           RAL003
003300* DATA.......: 11/03/1999                                         RAL003
003400* OBJETIVO...: CHAMADO 1999-0015 (VIRADA DE SECULO) - REVISAO     RAL003
003500*              GERAL DE DATAS E DE LIMITES DE TABELA              RAL003
003600*-----------------------------------------------------------------*
003700* PROGRAMADOR: S. FARIA                                           SFA004
003800* DATA.......: 03/09/2004                                         SFA004
003900* OBJETIVO...: CHAMADO 2004-0067 - CAN-MENSAGEM PASSA A USAR O    SFA004
004000*              BOOK DE MENSAGENS PADRAO (BOOKERRO) EM VEZ DE      SFA004
004100*              TEXTO FIXO NO PROGRAMA; CAMPO AMPLIADO P/ X(060)   SFA004
004110*                                                                 SFA005
004120* PROGRAMADOR: S. FARIA                                           SFA005
004130* DATA.......: 14/05/2007                                        SFA005
004140* OBJETIVO...: CHAMADO 2007-0215 - INDICES E SINALIZADORES        SFA005
004150*              AVULSOS PASSAM A NIVEL 77, NO PADRAO JA USADO NOS  SFA005
004160*              DEMAIS MODULOS DO SISTEMA                          SFA005
004200*-----------------------------------------------------------------*
004300*=================================================================*
004400 ENVIRONMENT                             DIVISION.
004500 CONFIGURATION                           SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 DATA                                    DIVISION.
005000 WORKING-STORAGE                         SECTION.
005100*-----------------------------------------------------------------*
005200 01  FILLER                      PIC X(050)          VALUE
005300         "========== AREA DE TRABALHO DE BUSCA ==========".
005400*-----------------------------------------------------------------*
005500 77  WRK-IND-PASSAGEIRO           PIC 9(004) COMP    VALUE ZEROS.
005600 77  WRK-IND-CORRIDA              PIC 9(004) COMP    VALUE ZEROS.
005700 77  WRK-IND-LISTA                PIC 9(001) COMP    VALUE ZEROS.
005800 77  WRK-IND-LISTA-NOVA           PIC 9(001) COMP    VALUE ZEROS.
005900 77  WRK-ACHOU-PASSAGEIRO         PIC X(001)         VALUE 'N'.
006000 77  WRK-ACHOU-CORRIDA            PIC X(001)         VALUE 'N'.
006100 77  WRK-CORRIDA-DO-PASSAGEIRO    PIC 9(006)         VALUE ZEROS.
006200*-----------------------------------------------------------------*
006300*    MENSAGENS DE RETORNO DO CANCELAMENTO - MESMO BOOK DE ERROS
006400*    E MENSAGENS USADO PELO RIDEBAT (BOOK UNICO P/ TODO O LOTE)
006500*-----------------------------------------------------------------*
006600 COPY "BOOKERRO.cpy".
006700*-----------------------------------------------------------------*
006800*    REDEFINICAO - OS DOIS LOCALIZADORES DA VEZ VISTOS COMO UM
006900*    SO GRUPO PARA O DUMP DE ACOMPANHAMENTO DO CANCELAMENTO
007000*-----------------------------------------------------------------*
007100 01  WRK-LOCALIZADORES.
007200     05  WRK-LOC-PASSAGEIRO       PIC 9(004).
007300     05  WRK-LOC-CORRIDA          PIC 9(004).
007400     05  FILLER                   PIC X(002).
007500 01  WRK-LOCALIZADORES-R          REDEFINES WRK-LOCALIZADORES
007600                                                 PIC X(010).
007700*-----------------------------------------------------------------*
007800 01  FILLER                      PIC X(050)          VALUE
007900         "========== RECONSTRUCAO DA LISTA DE VAGAS ==========".
008000*-----------------------------------------------------------------*
008100 01  WRK-LISTA-NOVA.
008200     05  WRK-LISTA-NOVA-ID        PIC 9(006)
008300                                   OCCURS 4 TIMES        VALUE
008400                                   ZEROS.
008500     05  FILLER                   PIC X(002)            VALUE
008600                                   SPACES.
008700 01  WRK-LISTA-NOVA-R              REDEFINES WRK-LISTA-NOVA
008800                                                 PIC X(026).
008900 77  WRK-QTD-NOVA                 PIC 9(001) COMP    VALUE ZEROS.
009000*-----------------------------------------------------------------*
009100 01  FILLER                      PIC X(050)          VALUE
009200         "========== PARM P/ CHAMADA DO RIDEPRC ==========".
009300*-----------------------------------------------------------------*
009400 01  WRK-PRC-PARM.
009500     05  WRK-PRC-DISTANCIA-KM     PIC 9(005)V99      VALUE ZEROS.
009600     05  WRK-PRC-QTD-PASSAGEIROS  PIC 9(002)         VALUE ZEROS.
009700     05  WRK-PRC-QTD-PENDENTES    PIC 9(005)         VALUE ZEROS.
009800     05  WRK-PRC-TARIFA-BASE      PIC 9(005)V99      VALUE ZEROS.
009900     05  WRK-PRC-TARIFA-FINAL     PIC 9(005)V99      VALUE ZEROS.
010000     05  WRK-PRC-TARIFA-SOLO      PIC 9(005)V99      VALUE ZEROS.
010100     05  WRK-PRC-PCT-ECONOMIA     PIC 9(003)V9       VALUE ZEROS.
010200     05  FILLER                   PIC X(005)         VALUE SPACES.
010300 01  WRK-PRC-PARM-R                REDEFINES WRK-PRC-PARM
010400                                                 PIC X(044).
010500*-----------------------------------------------------------------*
010600 LINKAGE                                 SECTION.
010700*-----------------------------------------------------------------*
010800 01  LS-CAN-PARM.
010900     05  CAN-PASSAGEIRO-ID         PIC 9(006).
011000     05  CAN-QTD-PENDENTES         PIC 9(005).
011100     05  CAN-ACHOU-PASSAGEIRO      PIC X(001).
011200     05  CAN-CORRIDA-CANCELADA     PIC X(001).
011300     05  CAN-CORRIDA-ID            PIC 9(006).
011400     05  CAN-MENSAGEM              PIC X(060).
011500     05  FILLER                    PIC X(004).
011600*-----------------------------------------------------------------*
011700*    AREA DE TRABALHO DAS TABELAS - LAYOUT FISICO IDENTICO AO
011800*    DECLARADO NA WORKING-STORAGE DO RIDEBAT
011900*-----------------------------------------------------------------*
012000 01  LS-TAB-CORRIDAS.
012100     05  LS-CORRIDA OCCURS 500 TIMES
012200                     INDEXED BY IX-CORRIDA.
012300         10  LS-RIDE-ID               PIC 9(006).
012400         10  LS-RIDE-SITUACAO         PIC X(010).
012500         10  LS-RIDE-MAX-ASSENTOS     PIC 9(002).
012600         10  LS-RIDE-MAX-BAGAGEM      PIC 9(002).
012700         10  LS-RIDE-ASSENTOS-LIVRES  PIC 9(002).
012800         10  LS-RIDE-BAGAGEM-LIVRE    PIC 9(002).
012900         10  LS-RIDE-DISTANCIA-TOTAL  PIC 9(005)V99.
013000         10  LS-RIDE-TARIFA-BASE      PIC 9(005)V99.
013100         10  LS-RIDE-TARIFA-FINAL     PIC 9(005)V99.
013200         10  LS-RIDE-QTD-PASSAGEIROS  PIC 9(002).
013300         10  LS-RIDE-PASSAGEIRO-ID    PIC 9(006)
013400                                       OCCURS 4 TIMES.
013500         10  FILLER                   PIC X(008).
013600
013700 01  LS-TAB-PASSAGEIROS.
013800     05  LS-PASSAGEIRO OCCURS 2000 TIMES
013900                        INDEXED BY IX-PASSAGEIRO.
014000         10  LS-PAX-ID                PIC 9(006).
014100         10  LS-PAX-NOME              PIC X(020).
014200         10  LS-PAX-TELEFONE          PIC X(012).
014300         10  LS-PAX-EMBARQUE-LAT      PIC S9(003)V9(004).
014400         10  LS-PAX-EMBARQUE-LON      PIC S9(003)V9(004).
014500         10  LS-PAX-DESEMBARQUE-LAT   PIC S9(003)V9(004).
014600         10  LS-PAX-DESEMBARQUE-LON   PIC S9(003)V9(004).
014700         10  LS-PAX-BAGAGEM           PIC 9(002).
014800         10  LS-PAX-DESVIO-MAX-MIN    PIC 9(003).
014900         10  LS-PAX-CORRIDA-ID        PIC 9(006).
015000         10  LS-PAX-DISTANCIA-DIRETA  PIC 9(005)V99.
015100         10  FILLER                   PIC X(006).
015200*-----------------------------------------------------------------*
015300 01  LS-QTD-CORRIDAS               PIC 9(004).
015400 01  LS-QTD-PASSAGEIROS            PIC 9(004).
015500
015600*=================================================================*
015700 PROCEDURE                               DIVISION USING
015800             LS-CAN-PARM  LS-TAB-CORRIDAS  LS-TAB-PASSAGEIROS
015900             LS-QTD-CORRIDAS  LS-QTD-PASSAGEIROS.
016000*=================================================================*
016100 0000-PRINCIPAL.
016200
016300         MOVE 'N' TO CAN-ACHOU-PASSAGEIRO.
016400         MOVE 'N' TO CAN-CORRIDA-CANCELADA.
016500         MOVE ZEROS TO CAN-CORRIDA-ID.
016600         MOVE SPACES TO CAN-MENSAGEM.
016700
016800         PERFORM 0200-LOCALIZAR-PASSAGEIRO THRU
016900                 0200-LOCALIZAR-PASSAGEIRO-FIM.
017000
017100         IF WRK-ACHOU-PASSAGEIRO NOT EQUAL 'S'
017200             MOVE WRK-MSG-CANCEL-NAO-ACHOU TO CAN-MENSAGEM
017300             GO TO 0000-PRINCIPAL-FIM
017400         END-IF.
017500
017600         MOVE 'S' TO CAN-ACHOU-PASSAGEIRO.
017700         MOVE WRK-CORRIDA-DO-PASSAGEIRO TO CAN-CORRIDA-ID.
017800
017900         PERFORM 0210-REMOVER-PASSAGEIRO THRU
018000                 0210-REMOVER-PASSAGEIRO-FIM.
018100         PERFORM 0220-CANCELAR-SE-VAZIA THRU
018200                 0220-CANCELAR-SE-VAZIA-FIM.
018300
018400         IF CAN-CORRIDA-CANCELADA NOT EQUAL 'S'
018500             PERFORM 0230-REPRECIFICAR THRU
018600                     0230-REPRECIFICAR-FIM
018700             MOVE WRK-MSG-CANCEL-OK TO CAN-MENSAGEM
018800         ELSE
018900             MOVE WRK-MSG-CANCEL-VAZIA TO CAN-MENSAGEM
019000         END-IF.
019100
019200 0000-PRINCIPAL-FIM.
019300         GOBACK.
019400*-----------------------------------------------------------------*
019500 0200-LOCALIZAR-PASSAGEIRO               SECTION.
019600*-----------------------------------------------------------------*
019700
019800         MOVE 'N' TO WRK-ACHOU-PASSAGEIRO.
019900         PERFORM 0201-VARRER-PASSAGEIROS THRU
020000                 0201-VARRER-PASSAGEIROS-FIM
020100                 VARYING WRK-IND-PASSAGEIRO FROM 1 BY 1
020200                 UNTIL WRK-IND-PASSAGEIRO GREATER
020300                       LS-QTD-PASSAGEIROS
020400                 OR WRK-ACHOU-PASSAGEIRO EQUAL 'S'.
020500
020600 0200-LOCALIZAR-PASSAGEIRO-FIM.            EXIT.
020700*-----------------------------------------------------------------*
020800 0201-VARRER-PASSAGEIROS.
020900
021000         SET IX-PASSAGEIRO TO WRK-IND-PASSAGEIRO.
021100
021200         IF LS-PAX-ID (IX-PASSAGEIRO) EQUAL CAN-PASSAGEIRO-ID
021300            AND LS-PAX-CORRIDA-ID (IX-PASSAGEIRO) NOT EQUAL
021400                ZEROS
021500             MOVE WRK-IND-PASSAGEIRO TO WRK-IND-LISTA
021600             MOVE LS-PAX-CORRIDA-ID (IX-PASSAGEIRO) TO
021700                  WRK-CORRIDA-DO-PASSAGEIRO
021800             MOVE 'S' TO WRK-ACHOU-PASSAGEIRO
021900         END-IF.
022000
022100 0201-VARRER-PASSAGEIROS-FIM.              EXIT.
022200*-----------------------------------------------------------------*
022300 0210-REMOVER-PASSAGEIRO                 SECTION.
022400*-----------------------------------------------------------------*
022500
022600         SET IX-PASSAGEIRO TO WRK-IND-LISTA.
022700
022800         PERFORM 0211-VARRER-CORRIDAS THRU
022900                 0211-VARRER-CORRIDAS-FIM
023000                 VARYING WRK-IND-CORRIDA FROM 1 BY 1
023100                 UNTIL WRK-IND-CORRIDA GREATER LS-QTD-CORRIDAS
023200                 OR WRK-ACHOU-CORRIDA EQUAL 'S'.
023300
023400         MOVE ZEROS TO LS-PAX-CORRIDA-ID (IX-PASSAGEIRO).
023500
023600 0210-REMOVER-PASSAGEIRO-FIM.              EXIT.
023700*-----------------------------------------------------------------*
023800 0211-VARRER-CORRIDAS.
023900
024000         MOVE 'N' TO WRK-ACHOU-CORRIDA.
024100         SET IX-CORRIDA TO WRK-IND-CORRIDA.
024200
024300         IF LS-RIDE-ID (IX-CORRIDA) EQUAL
024400            WRK-CORRIDA-DO-PASSAGEIRO
024500             MOVE 'S' TO WRK-ACHOU-CORRIDA
024600             ADD 1 TO LS-RIDE-ASSENTOS-LIVRES (IX-CORRIDA)
024700             ADD LS-PAX-BAGAGEM (IX-PASSAGEIRO) TO
024800                 LS-RIDE-BAGAGEM-LIVRE (IX-CORRIDA)
024900             SUBTRACT 1 FROM LS-RIDE-QTD-PASSAGEIROS (IX-CORRIDA)
025000             PERFORM 0212-RECONSTROI-LISTA THRU
025100                     0212-RECONSTROI-LISTA-FIM
025200         END-IF.
025300
025400 0211-VARRER-CORRIDAS-FIM.                 EXIT.
025500*-----------------------------------------------------------------*
025600 0212-RECONSTROI-LISTA                   SECTION.
025700*-----------------------------------------------------------------*
025800*    COPIA PARA WRK-LISTA-NOVA TODOS OS 4 LOCAIS DA LISTA,
025900*    MENOS O DO PASSAGEIRO CANCELADO, E REGRAVA NA CORRIDA
026000*-----------------------------------------------------------------*
026100
026200         MOVE ZEROS TO WRK-LISTA-NOVA.
026300         MOVE ZEROS TO WRK-QTD-NOVA.
026400
026500         PERFORM 0213-COPIA-POSICAO THRU 0213-COPIA-POSICAO-FIM
026600                 VARYING WRK-IND-LISTA-NOVA FROM 1 BY 1
026700                 UNTIL WRK-IND-LISTA-NOVA GREATER 4.
026800
026900         MOVE WRK-LISTA-NOVA-ID (1) TO
027000              LS-RIDE-PASSAGEIRO-ID (IX-CORRIDA, 1).
027100         MOVE WRK-LISTA-NOVA-ID (2) TO
027200              LS-RIDE-PASSAGEIRO-ID (IX-CORRIDA, 2).
027300         MOVE WRK-LISTA-NOVA-ID (3) TO
027400              LS-RIDE-PASSAGEIRO-ID (IX-CORRIDA, 3).
027500         MOVE WRK-LISTA-NOVA-ID (4) TO
027600              LS-RIDE-PASSAGEIRO-ID (IX-CORRIDA, 4).
027700
027800 0212-RECONSTROI-LISTA-FIM.                EXIT.
027900*-----------------------------------------------------------------*
028000 0213-COPIA-POSICAO.
028100
028200         IF LS-RIDE-PASSAGEIRO-ID (IX-CORRIDA, WRK-IND-LISTA-NOVA)
028300            EQUAL CAN-PASSAGEIRO-ID
028400             GO TO 0213-COPIA-POSICAO-FIM
028500         END-IF.
028600
028700         IF LS-RIDE-PASSAGEIRO-ID (IX-CORRIDA, WRK-IND-LISTA-NOVA)
028800            EQUAL ZEROS
028900             GO TO 0213-COPIA-POSICAO-FIM
029000         END-IF.
029100
029200         ADD 1 TO WRK-QTD-NOVA.
029300         MOVE LS-RIDE-PASSAGEIRO-ID (IX-CORRIDA,
029400              WRK-IND-LISTA-NOVA) TO
029500              WRK-LISTA-NOVA-ID (WRK-QTD-NOVA).
029600
029700 0213-COPIA-POSICAO-FIM.                   EXIT.
029800*-----------------------------------------------------------------*
029900 0220-CANCELAR-SE-VAZIA                  SECTION.
030000*-----------------------------------------------------------------*
030100
030200         IF LS-RIDE-QTD-PASSAGEIROS (IX-CORRIDA) EQUAL ZEROS
030300             MOVE "CANCELLED"        TO LS-RIDE-SITUACAO
030400                                         (IX-CORRIDA)
030500             MOVE 'S'                TO CAN-CORRIDA-CANCELADA
030600         END-IF.
030700
030800 0220-CANCELAR-SE-VAZIA-FIM.               EXIT.
030900*-----------------------------------------------------------------*
031000 0230-REPRECIFICAR                       SECTION.
031100*-----------------------------------------------------------------*
031200
031300         MOVE LS-RIDE-DISTANCIA-TOTAL (IX-CORRIDA) TO
031400              WRK-PRC-DISTANCIA-KM.
031500         MOVE LS-RIDE-QTD-PASSAGEIROS (IX-CORRIDA) TO
031600              WRK-PRC-QTD-PASSAGEIROS.
031700         MOVE LS-RIDE-TARIFA-BASE (IX-CORRIDA) TO
031800              WRK-PRC-TARIFA-BASE.
031900         MOVE CAN-QTD-PENDENTES   TO WRK-PRC-QTD-PENDENTES.
032000
032100         CALL "RIDEPRC" USING WRK-PRC-PARM.
032200
032300         MOVE WRK-PRC-TARIFA-FINAL TO
032400              LS-RIDE-TARIFA-FINAL (IX-CORRIDA).
032500
032600 0230-REPRECIFICAR-FIM.                    EXIT.
032700*-----------------------------------------------------------------*
