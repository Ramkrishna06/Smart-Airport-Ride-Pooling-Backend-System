000100*-----------------------------------------------------------------*
000200*    BOOK........: BOOKCABEC
000300*    OBJETIVO....: CABECALHOS E RODAPES DO RELATORIO DE FECHAMENTO
000400*                  DO LOTE DE RATEIO DE CORRIDAS (RUN-REPORT,132)
000500*-----------------------------------------------------------------*
000600 01  WRK-CABEC1.
000700     05  FILLER                  PIC X(010)      VALUE SPACES.
000800     05  FILLER                  PIC X(034)      VALUE
000900         "RIDEBAT - FECHAMENTO DO LOTE DE RATEIO DE CORRIDAS".
001000     05  FILLER                  PIC X(058)      VALUE SPACES.
001100     05  FILLER                  PIC X(008)      VALUE
001200         "PAGINA:".
001300     05  ACU-PAGINA              PIC 9(003)      VALUE 1.
001400     05  FILLER                  PIC X(019)      VALUE SPACES.
001500 01  WRK-CABEC2.
001600     05  FILLER                  PIC X(012)      VALUE
001700         "DATA DO LOTE".
001800     05  WRK-DATA-LOTE           PIC X(010)      VALUE SPACES.
001900     05  FILLER                  PIC X(110)      VALUE SPACES.
002000 01  WRK-CABEC3.
002100     05  FILLER                  PIC X(132)      VALUE SPACES.
002200 01  WRK-CABEC4.
002300     05  FILLER                  PIC X(007)      VALUE "PASSAG.".
002400     05  FILLER                  PIC X(003)      VALUE SPACES.
002500     05  FILLER                  PIC X(020)      VALUE "NOME".
002600     05  FILLER                  PIC X(003)      VALUE SPACES.
002700     05  FILLER                  PIC X(007)      VALUE "CORRIDA".
002800     05  FILLER                  PIC X(003)      VALUE SPACES.
002900     05  FILLER                  PIC X(010)      VALUE "SITUACAO".
003000     05  FILLER                  PIC X(003)      VALUE SPACES.
003100     05  FILLER                  PIC X(005)      VALUE "RATEI".
003200     05  FILLER                  PIC X(003)      VALUE SPACES.
003300     05  FILLER                  PIC X(010)      VALUE "TARIFA".
003400     05  FILLER                  PIC X(003)      VALUE SPACES.
003500     05  FILLER                  PIC X(008)      VALUE "ECONOM.".
003600     05  FILLER                  PIC X(047)      VALUE SPACES.
003700 01  WRK-CABEC5.
003800     05  FILLER                  PIC X(132)      VALUE SPACES.
003900 01  WRK-CABEC-RODAPE.
004000     05  FILLER                  PIC X(132)      VALUE SPACES.
004010*-----------------------------------------------------------------*
004020*    CHAMADO 2007-0215 - RODAPE DE TOTAIS PASSA A SER GRAVADO     SFA006
004030*    TAMBEM NO ARQUIVO DE RELATORIO (ANTES SO IA PARA O SYSOUT)   SFA006
004040*-----------------------------------------------------------------*
004050 01  WRK-RODAPE1.
004060     05  FILLER                  PIC X(040)      VALUE
004070         "TOTAL DE PEDIDOS LIDOS................:".
004080     05  ROD-LIDOS-ED            PIC ZZZZ9.
004090     05  FILLER                  PIC X(087)      VALUE SPACES.
004100 01  WRK-RODAPE2.
004110     05  FILLER                  PIC X(040)      VALUE
004120         "CORRIDAS ABERTAS (TOTAL/ATIVAS)........:".
004130     05  ROD-CORRIDAS-ED         PIC ZZZZ9.
004140     05  FILLER                  PIC X(001)      VALUE "/".
004150     05  ROD-ATIVAS-ED           PIC ZZZZ9.
004160     05  FILLER                  PIC X(081)      VALUE SPACES.
004170 01  WRK-RODAPE3.
004180     05  FILLER                  PIC X(040)      VALUE
004190         "PEDIDOS RATEADOS / CORRIDAS NOVAS......:".
004200     05  ROD-RATEADOS-ED         PIC ZZZZ9.
004210     05  FILLER                  PIC X(001)      VALUE "/".
004220     05  ROD-NOVAS-ED            PIC ZZZZ9.
004230     05  FILLER                  PIC X(081)      VALUE SPACES.
004240 01  WRK-RODAPE4.
004250     05  FILLER                  PIC X(040)      VALUE
004260         "CANCELAMENTOS / PEDIDOS INVALIDOS......:".
004270     05  ROD-CANCEL-ED           PIC ZZZZ9.
004280     05  FILLER                  PIC X(001)      VALUE "/".
004290     05  ROD-INVALIDOS-ED        PIC ZZZZ9.
004300     05  FILLER                  PIC X(081)      VALUE SPACES.
004310 01  WRK-RODAPE5.
004320     05  FILLER                  PIC X(040)      VALUE
004330         "TARIFA TOTAL FATURADA..................:".
004340     05  ROD-TARIFA-ED           PIC $ZZZ,ZZ9.99.
004350     05  FILLER                  PIC X(081)      VALUE SPACES.
004360 01  WRK-RODAPE6.
004370     05  FILLER                  PIC X(040)      VALUE
004380         "OCUPACAO MEDIA DA FROTA................:".
004390     05  ROD-OCUPACAO-ED         PIC ZZ9.9.
004400     05  FILLER                  PIC X(001)      VALUE "%".
004410     05  FILLER                  PIC X(086)      VALUE SPACES.
