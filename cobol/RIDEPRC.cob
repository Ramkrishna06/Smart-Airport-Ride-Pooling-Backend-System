000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.RIDEPRC.
000400 AUTHOR.MATHEUS H. MEDEIROS.
000500 INSTALLATION.FOURSYS.
000600 DATE-WRITTEN.05/09/1991.
000700 DATE-COMPILED.
000800 SECURITY.CONFIDENCIAL - FOURSYS.
000900*=================================================================*
001000*    EMPRESA... :  FOURSYS                                       *
001100*=================================================================*
001200*    PROGRAMA....: RIDEPRC                                       *
001300*    PROGRAMADOR.: MATHEUS H. MEDEIROS                           *
001400*    ANALISTA....: IVAN SANCHES                                  *
001500*    DATA........: 05 / 09 / 1991                                *
001600*-----------------------------------------------------------------*
001700*    OBJETIVO.... : CALCULAR A TARIFA DE UMA CORRIDA (BASE +      *
001800*                   DISTANCIA), APLICAR O FATOR DE SOBRETAXA DE   *
001900*                   DEMANDA E O DESCONTO DE RATEIO, E DEVOLVER O  *
002000*                   PERCENTUAL DE ECONOMIA EM RELACAO A TARIFA    *
002100*                   SOLO (SEM RATEIO).                            *
002200*                                                                 *
002300*    OBSERVACOES. : CHAMADO PELO RIDEBAT A CADA CORRIDA CRIADA,   *
002400*                   RATEADA OU REPRECIFICADA NO CANCELAMENTO.     *
002500*=================================================================*
002600*    ARQUIVOS.... : NENHUM - MODULO DE CALCULO PURO               *
002700*=================================================================*
002800*    MODULOS..... : NENHUM                                        *
002900*=================================================================*
003000*                          ALTERACOES                             *
003100*-----------------------------------------------------------------*
003200* PROGRAMADOR: MATHEUS H. MEDEIROS                                MHM001
003300* DATA.......: 05/09/1991                                         MHM001
003400* OBJETIVO...: VERSAO INICIAL - TARIFA BASE MAIS SOBRETAXA        MHM001
003500*-----------------------------------------------------------------*
003600* PROGRAMADOR: IVAN SANCHES                                       IVS002
003700* DATA.......: 20/01/1993                                         IVS002
003800* OBJETIVO...: INCLUSAO DO DESCONTO DE RATEIO POR PASSAGEIRO      IVS002
003900*-----------------------------------------------------------------*
004000* PROGRAMADOR: MATHEUS H. MEDEIROS                                MHM003
004100* DATA.......: 11/05/1998                                         MHM003
004200* OBJETIVO...: CHAMADO 1998-0097 - TETO DE 75% NO DESCONTO DE     MHM003
004300*              RATEIO, ESTAVA SEM LIMITE EM CORRIDAS DE 5+ PAX    MHM003
004400*-----------------------------------------------------------------*
004500* PROGRAMADOR: R. ALVES                                           RAL004
004600* DATA.......: 22/12/1999                                         RAL004
004700* OBJETIVO...: CHAMADO 1999-0231 (VIRADA DE SECULO) - REVISAO DOS RAL004
004800*              ARREDONDAMENTOS DE CENTAVOS NA TARIFA FINAL        RAL004
004900*-----------------------------------------------------------------*
005000* PROGRAMADOR: S. FARIA                                           SFA005
005100* DATA.......: 09/10/2002                                         SFA005
005200* OBJETIVO...: CHAMADO 2002-0355 - CALCULO DO PERCENTUAL DE       SFA005
005300*              ECONOMIA PASSOU A SER FEITO AQUI, E NAO NO RIDEBAT SFA005
005400*-----------------------------------------------------------------*
005500* PROGRAMADOR: R. ALVES                                           RAL006
005600* DATA.......: 15/10/2002                                         RAL006
005700* OBJETIVO...: CHAMADO 2002-0355 - CORRIGIDA MASCARA DE EDICAO DE RAL006
005800*              WRK-TARIFA-ED (PONTO DECIMAL, SEM DECIMAL-POINT IS RAL006
005900*              COMMA) E INCLUIDA REDEFINICAO DA TARIFA CALCULADA  RAL006
005910*                                                                 RAL007
005920* PROGRAMADOR: R. ALVES                                           RAL007
005930* DATA.......: 14/05/2007                                        RAL007
005940* OBJETIVO...: CHAMADO 2007-0215 - CONSTANTES DE TARIFA E         RAL007
005950*              CONTADOR AVULSO DE PASSAGEIROS PASSAM A NIVEL 77,  RAL007
005960*              NO PADRAO JA USADO NOS DEMAIS MODULOS DO SISTEMA   RAL007
006000*-----------------------------------------------------------------*
006100*=================================================================*
006200 ENVIRONMENT                             DIVISION.
006300 CONFIGURATION                           SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600
006700 DATA                                    DIVISION.
006800 WORKING-STORAGE                         SECTION.
006900*-----------------------------------------------------------------*
007000 01  FILLER                      PIC X(050)          VALUE
007100         "========== CONSTANTES DA TARIFA ==========".
007200*-----------------------------------------------------------------*
007300 77  WRK-TARIFA-MINIMA           PIC 9(003)V99       VALUE 005.00.
007400 77  WRK-TARIFA-POR-KM           PIC 9(003)V99       VALUE 002.00.
007500 77  WRK-DESCONTO-POR-PAX        PIC 9(001)V99       VALUE 0.25.
007600 77  WRK-DESCONTO-MAXIMO         PIC 9(001)V99       VALUE 0.75.
007700 77  WRK-SOBRETAXA-MAXIMA        PIC 9(001)V99       VALUE 0.50.
007800 77  WRK-LIMIAR-SOBRETAXA        PIC 9(005)          VALUE 00100.
007900*-----------------------------------------------------------------*
008000 01  FILLER                      PIC X(050)          VALUE
008100         "========== VARIAVEIS DE CALCULO ==========".
008200*-----------------------------------------------------------------*
008300 01  WRK-PRECO-BASE              PIC 9(005)V99       VALUE ZEROS.
008400 01  WRK-FATOR-SOBRETAXA         PIC 9(001)V999      VALUE ZEROS.
008500 01  WRK-RAZAO-PENDENTES         PIC 9(001)V999      VALUE ZEROS.
008600 01  WRK-DESCONTO-RATEIO         PIC 9(001)V99       VALUE ZEROS.
008700 01  WRK-TARIFA-CALCULADA        PIC 9(007)V9999     VALUE ZEROS.
008800 01  WRK-TARIFA-SOLO-CALC        PIC 9(007)V9999     VALUE ZEROS.
008900 77  WRK-QTD-PAX-PARA-DESCONTO   PIC 9(002) COMP     VALUE ZEROS.
009000*-----------------------------------------------------------------*
009100*    REDEFINICAO - TARIFA CALCULADA VISTA EM CENTAVOS INTEIROS,
009200*    USADA NA COMPARACAO DE ARREDONDAMENTO DO CHAMADO 1999-0231
009300*-----------------------------------------------------------------*
009400 01  WRK-TARIFA-CALC-R           REDEFINES WRK-TARIFA-CALCULADA.
009500     05  WRK-TARIFA-REAIS        PIC 9(007).
009600     05  WRK-TARIFA-DECIMOS      PIC 9(004).
009700*-----------------------------------------------------------------*
009800*    REDEFINICAO - FATOR DE SOBRETAXA VISTO COMO PARTE INTEIRA E
009900*    MILESIMOS, PARA O DUMP DE ACOMPANHAMENTO DO CHAMADO 1999-0231
010000*-----------------------------------------------------------------*
010100 01  WRK-FATOR-SOBRETAXA-R       REDEFINES
010200                                 WRK-FATOR-SOBRETAXA.
010300     05  WRK-FATOR-INTEIRO       PIC 9(001).
010400     05  WRK-FATOR-MILESIMOS     PIC 9(003).
010500*-----------------------------------------------------------------*
010600 01  FILLER                      PIC X(050)          VALUE
010700         "========== AREA DE EDICAO ==========".
010800*-----------------------------------------------------------------*
010900 01  WRK-TARIFA-ED               PIC Z,ZZZ,ZZ9.99.
011000*-----------------------------------------------------------------*
011100*    REDEFINICAO - VISAO EM BRANCO/CIFRAO PARA LINHA DE DETALHE
011200*-----------------------------------------------------------------*
011300 01  WRK-TARIFA-ED-R             REDEFINES WRK-TARIFA-ED
011400                                                  PIC X(012).
011500*-----------------------------------------------------------------*
011600 LINKAGE                                 SECTION.
011700*-----------------------------------------------------------------*
011800 01  LS-PRC-PARM.
011900     05  PRC-DISTANCIA-KM         PIC 9(005)V99.
012000     05  PRC-QTD-PASSAGEIROS      PIC 9(002).
012100     05  PRC-QTD-PENDENTES        PIC 9(005).
012200     05  PRC-TARIFA-BASE          PIC 9(005)V99.
012300     05  PRC-TARIFA-FINAL         PIC 9(005)V99.
012400     05  PRC-TARIFA-SOLO          PIC 9(005)V99.
012500     05  PRC-PCT-ECONOMIA         PIC 9(003)V9.
012600     05  FILLER                   PIC X(005).
012700
012800*=================================================================*
012900 PROCEDURE                               DIVISION USING LS-PRC-PARM.
013000*=================================================================*
013100 0000-PRINCIPAL.
013200
013300         PERFORM 0200-PRECO-BASE       THRU 0200-PRECO-BASE-FIM.
013400         PERFORM 0210-FATOR-SURTO      THRU 0210-FATOR-SURTO-FIM.
013500         PERFORM 0220-DESCONTO-RATEIO  THRU 0220-DESCONTO-RATEIO-FIM.
013600         PERFORM 0230-PRECO-FINAL      THRU 0230-PRECO-FINAL-FIM.
013700         PERFORM 0240-PERCENTUAL-ECONOMIA THRU
013800                 0240-PERCENTUAL-ECONOMIA-FIM.
013900         GOBACK.
014000
014100 0000-PRINCIPAL-FIM.                     EXIT.
014200*-----------------------------------------------------------------*
014300 0200-PRECO-BASE                         SECTION.
014400*-----------------------------------------------------------------*
014500*    PRECO BASE = TARIFA MINIMA + DISTANCIA * TARIFA POR KM
014600*-----------------------------------------------------------------*
014700
014800         COMPUTE WRK-PRECO-BASE ROUNDED =
014900                 WRK-TARIFA-MINIMA +
015000                 (PRC-DISTANCIA-KM * WRK-TARIFA-POR-KM).
015100
015200         MOVE WRK-PRECO-BASE          TO PRC-TARIFA-BASE.
015300
015400 0200-PRECO-BASE-FIM.                    EXIT.
015500*-----------------------------------------------------------------*
015600 0210-FATOR-SURTO                        SECTION.
015700*-----------------------------------------------------------------*
015800*    FATOR = 1 + MENOR(PENDENTES/100,1) * SOBRETAXA MAXIMA
015900*-----------------------------------------------------------------*
016000
016100         COMPUTE WRK-RAZAO-PENDENTES ROUNDED =
016200                 PRC-QTD-PENDENTES / WRK-LIMIAR-SOBRETAXA.
016300
016400         IF WRK-RAZAO-PENDENTES GREATER 1
016500             MOVE 1 TO WRK-RAZAO-PENDENTES
016600         END-IF.
016700
016800         COMPUTE WRK-FATOR-SOBRETAXA ROUNDED =
016900                 1 + (WRK-RAZAO-PENDENTES * WRK-SOBRETAXA-MAXIMA).
017000
017100 0210-FATOR-SURTO-FIM.                   EXIT.
017200*-----------------------------------------------------------------*
017300 0220-DESCONTO-RATEIO                    SECTION.
017400*-----------------------------------------------------------------*
017500*    DESCONTO = 0 SE PASSAGEIROS <= 1, SENAO 0,25 * (PAX - 1),
017600*    LIMITADO A 0,75 (CHAMADO 1998-0097)
017700*-----------------------------------------------------------------*
017800
017900         IF PRC-QTD-PASSAGEIROS LESS THAN 2
018000             MOVE ZEROS TO WRK-DESCONTO-RATEIO
018100             GO TO 0220-DESCONTO-RATEIO-FIM
018200         END-IF.
018300
018400         COMPUTE WRK-QTD-PAX-PARA-DESCONTO =
018500                 PRC-QTD-PASSAGEIROS - 1.
018600
018700         COMPUTE WRK-DESCONTO-RATEIO ROUNDED =
018800                 WRK-QTD-PAX-PARA-DESCONTO * WRK-DESCONTO-POR-PAX.
018900
019000         IF WRK-DESCONTO-RATEIO GREATER WRK-DESCONTO-MAXIMO
019100             MOVE WRK-DESCONTO-MAXIMO TO WRK-DESCONTO-RATEIO
019200         END-IF.
019300
019400 0220-DESCONTO-RATEIO-FIM.                EXIT.
019500*-----------------------------------------------------------------*
019600 0230-PRECO-FINAL                        SECTION.
019700*-----------------------------------------------------------------*
019800*    FINAL = BASE * FATOR * (1 - DESCONTO), ARREDONDADO A CENTAVO
019900*-----------------------------------------------------------------*
020000
020100         COMPUTE WRK-TARIFA-CALCULADA ROUNDED =
020200                 WRK-PRECO-BASE * WRK-FATOR-SOBRETAXA *
020300                 (1 - WRK-DESCONTO-RATEIO).
020400
020500         MOVE WRK-TARIFA-CALCULADA    TO PRC-TARIFA-FINAL.
020600         MOVE WRK-TARIFA-CALCULADA    TO WRK-TARIFA-ED.
020700
020800 0230-PRECO-FINAL-FIM.                   EXIT.
020900*-----------------------------------------------------------------*
021000 0240-PERCENTUAL-ECONOMIA                SECTION.
021100*-----------------------------------------------------------------*
021200*    TARIFA SOLO = BASE * FATOR (SEM DESCONTO - 1 PASSAGEIRO)
021300*    ECONOMIA %  = (SOLO - RATEADA) / SOLO * 100
021400*-----------------------------------------------------------------*
021500
021600         COMPUTE WRK-TARIFA-SOLO-CALC ROUNDED =
021700                 WRK-PRECO-BASE * WRK-FATOR-SOBRETAXA.
021800
021900         MOVE WRK-TARIFA-SOLO-CALC    TO PRC-TARIFA-SOLO.
022000
022100         IF WRK-TARIFA-SOLO-CALC EQUAL ZEROS
022200             MOVE ZEROS TO PRC-PCT-ECONOMIA
022300             GO TO 0240-PERCENTUAL-ECONOMIA-FIM
022400         END-IF.
022500
022600         COMPUTE PRC-PCT-ECONOMIA ROUNDED =
022700                 ((WRK-TARIFA-SOLO-CALC - WRK-TARIFA-CALCULADA) /
022800                  WRK-TARIFA-SOLO-CALC) * 100.
022900
023000 0240-PERCENTUAL-ECONOMIA-FIM.            EXIT.
023100*-----------------------------------------------------------------*
