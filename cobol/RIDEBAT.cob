000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             RIDEBAT.
000400 AUTHOR.                                 MATHEUS H. MEDEIROS.
000500 INSTALLATION.                           FOURSYS.
000600 DATE-WRITTEN.                           15/08/1991.
000700 DATE-COMPILED.
000800 SECURITY.                               CONFIDENCIAL - FOURSYS.
000900*=================================================================*
001000*    PROGRAMA....: RIDEBAT                                        *
001100*    PROGRAMADOR.: MATHEUS H. MEDEIROS                            *
001200*    ANALISTA....: IVAN SANCHES                                   *
001300*    CONSULTORIA.: FOURSYS                                        *
001400*    DATA........: 15 / 08 / 1991                                 *
001500*-----------------------------------------------------------------*
001600*    OBJETIVO.... : LER O ARQUIVO DE PEDIDOS DE CORRIDA DO         *
001700*                   AEROPORTO (RIDE-REQUEST), RATEAR OS PEDIDOS   *
001800*                   DE CORRIDA ENTRE AS CORRIDAS PENDENTES OU     *
001900*                   ABRIR CORRIDA NOVA, PROCESSAR OS PEDIDOS DE   *
002000*                   CANCELAMENTO, GRAVAR A CONFIRMACAO DE CADA    *
002100*                   PEDIDO, DESCARREGAR A TABELA DE CORRIDAS EM   *
002200*                   RIDE-MASTER E IMPRIMIR O RELATORIO DE         *
002300*                   FECHAMENTO DO LOTE.                           *
002400*-----------------------------------------------------------------*
002500*    ARQUIVOS.... : RIDE-REQUEST  (ENTRADA  - LRECL 080)          *
002600*                   CONFIRMACAO   (SAIDA    - LRECL 120)          *
002700*                   RIDE-MASTER   (SAIDA    - LRECL 100)          *
002800*                   RUN-REPORT    (SAIDA    - LRECL 132)          *
002900*-----------------------------------------------------------------*
003000*    MODULOS..... : RIDEGEO  RIDEMAT  RIDEPRC  RIDECAN            *
003100*=================================================================*
003200*                          ALTERACOES                             *
003300*-----------------------------------------------------------------*
003400* PROGRAMADOR: MATHEUS H. MEDEIROS                                MHM001
003500* DATA.......: 15/08/1991                                         MHM001
003600* OBJETIVO...: VERSAO INICIAL DO LOTE DE RATEIO DE CORRIDAS       MHM001
003700*-----------------------------------------------------------------*
003800* PROGRAMADOR: IVAN SANCHES                                       IVS002
003900* DATA.......: 06/01/1992                                         IVS002
004000* OBJETIVO...: INCLUSAO DO PROCESSAMENTO DE CANCELAMENTO          IVS002
004100*              (CHAMADA AO RIDECAN)                               IVS002
004200*-----------------------------------------------------------------*
004300* PROGRAMADOR: MATHEUS H. MEDEIROS                                MHM003
004400* DATA.......: 21/07/1995                                         MHM003
004500* OBJETIVO...: INCLUSAO DA NOVA TENTATIVA DE RATEIO QUANDO A      MHM003
004600*              CORRIDA ESCOLHIDA PERDE VAGA ENTRE O RATEIO E A    MHM003
004700*              GRAVACAO (CONFLITO DE RESERVA)                     MHM003
004800*-----------------------------------------------------------------*
004900* PROGRAMADOR: R. ALVES                                           RAL004
005000* DATA.......: 18/02/1999                                         RAL004
005100* OBJETIVO...: CHAMADO 1999-0140 (VIRADA DE SECULO) - REVISAO DE  RAL004
005200*              TODAS AS DATAS DE 2 POSICOES DO RELATORIO          RAL004
005300*-----------------------------------------------------------------*
005400* PROGRAMADOR: S. FARIA                                           SFA005
005500* DATA.......: 03/09/2004                                         SFA005
005600* OBJETIVO...: CHAMADO 2004-0067 - INCLUSAO DA OCUPACAO MEDIA NO  SFA005
005700*              RODAPE DO RELATORIO DE FECHAMENTO; CAMPO WRK-CAN-  SFA005
005800*              MENSAGEM AMPLIADO P/ X(060) (AJUSTE NO RIDECAN)    SFA005
005900*                                                                 SFA006
006000* PROGRAMADOR: S. FARIA                                           SFA006
006100* DATA.......: 14/05/2007                                         SFA006
006200* OBJETIVO...: CHAMADO 2007-0215 - REVISAO DE AUDITORIA:          SFA006
006300*              1) VALIDACAO DE PEDIDO PASSA A EXIGIR TAMBEM O     SFA006
006400*              TELEFONE PREENCHIDO; 2) QTDE DE PENDENTES PASSADA  SFA006
006500*              AO RIDEPRC/RIDECAN PASSA A SER APURADA NA HORA,    SFA006
006600*              VARRENDO TAB-CORRIDAS, EM VEZ DO SALDO ACU-CORRIDAS SFA006
006700*              (QUE SO FECHAVA NO FIM DO LOTE); 3) DISTANCIA      SFA006
006800*              COBRADA NUM RATEIO PASSA A SER A DISTANCIA DIRETA  SFA006
006900*              DO PASSAGEIRO QUE ENTROU NA CORRIDA, NAO MAIS A    SFA006
007000*              DISTANCIA DO PASSAGEIRO PRIMARIO; 4) RELATORIO DE   SFA006
007100*              FECHAMENTO PASSA A IMPRIMIR 1 LINHA POR PEDIDO     SFA006
007200*              PROCESSADO (E NAO MAIS 1 POR CORRIDA), COM A       SFA006
007300*              ECONOMIA DO RATEIO; RODAPE GRAVADO TAMBEM NO       SFA006
007400*              ARQUIVO DE RELATORIO, COM QTDE DE CORRIDAS ATIVAS; SFA006
007500*              OCUPACAO E TARIFA TOTAL PASSAM A DESCONSIDERAR     SFA006
007600*              CORRIDAS CANCELADAS                                SFA006
007700*-----------------------------------------------------------------*
007800*=================================================================*
007900 ENVIRONMENT                             DIVISION.
008000 CONFIGURATION                           SECTION.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM.
008300 INPUT-OUTPUT                            SECTION.
008400 FILE-CONTROL.
008500     SELECT RIDE-REQUEST      ASSIGN TO RIDEREQ
008600                               FILE STATUS IS FS-REQUEST.
008700     SELECT CONFIRMACAO       ASSIGN TO RIDECONF
008800                               FILE STATUS IS FS-CONFIRMACAO.
008900     SELECT RIDE-MASTER       ASSIGN TO RIDEMAST
009000                               FILE STATUS IS FS-MASTER.
009100     SELECT RUN-REPORT        ASSIGN TO RIDEREL
009200                               FILE STATUS IS FS-RELATORIO.
009300
009400 DATA                                    DIVISION.
009500 FILE                                    SECTION.
009600*-----------------------------------------------------------------*
009700 FD  RIDE-REQUEST
009800     LABEL RECORD IS STANDARD
009900     RECORD CONTAINS 80 CHARACTERS.
010000     COPY "BOOKREQ.cpy".
010100*-----------------------------------------------------------------*
010200 FD  CONFIRMACAO
010300     LABEL RECORD IS STANDARD
010400     RECORD CONTAINS 120 CHARACTERS.
010500     COPY "BOOKCONF.cpy".
010600*-----------------------------------------------------------------*
010700 FD  RIDE-MASTER
010800     LABEL RECORD IS STANDARD
010900     RECORD CONTAINS 100 CHARACTERS.
011000     COPY "BOOKRIDE.cpy".
011100*-----------------------------------------------------------------*
011200 FD  RUN-REPORT
011300     LABEL RECORD IS STANDARD
011400     RECORD CONTAINS 132 CHARACTERS.
011500 01  REG-RELATORIO               PIC X(132).
011600*=================================================================*
011700 WORKING-STORAGE                         SECTION.
011800*-----------------------------------------------------------------*
011900 01  FILLER                      PIC X(050)          VALUE
012000         "========== STATUS DOS ARQUIVOS ==========".
012100*-----------------------------------------------------------------*
012200 77  FS-REQUEST                  PIC X(002)          VALUE "00".
012300 77  FS-CONFIRMACAO              PIC X(002)          VALUE "00".
012400 77  FS-MASTER                   PIC X(002)          VALUE "00".
012500 77  FS-RELATORIO                PIC X(002)          VALUE "00".
012600 77  WRK-FIM-ARQUIVO             PIC X(001)          VALUE 'N'.
012700*-----------------------------------------------------------------*
012800*    COPIA DOS TEXTOS DE DIAGNOSTICO E DE VALIDACAO DO LOTE
012900*-----------------------------------------------------------------*
013000 COPY "BOOKERRO.cpy".
013100 COPY "BOOKCABEC.cpy".
013200*-----------------------------------------------------------------*
013300 01  FILLER                      PIC X(050)          VALUE
013400         "========== TABELA DE CORRIDAS EM MEMORIA ========".
013500*-----------------------------------------------------------------*
013600 01  TAB-CORRIDAS.
013700     05  TAB-CORRIDA OCCURS 500 TIMES
013800                     INDEXED BY IX-COR.
013900         10  TAB-RIDE-ID               PIC 9(006)  VALUE ZEROS.
014000         10  TAB-RIDE-SITUACAO         PIC X(010)  VALUE SPACES.
014100         10  TAB-RIDE-MAX-ASSENTOS     PIC 9(002)  VALUE ZEROS.
014200         10  TAB-RIDE-MAX-BAGAGEM      PIC 9(002)  VALUE ZEROS.
014300         10  TAB-RIDE-ASSENTOS-LIVRES  PIC 9(002)  VALUE ZEROS.
014400         10  TAB-RIDE-BAGAGEM-LIVRE    PIC 9(002)  VALUE ZEROS.
014500         10  TAB-RIDE-DISTANCIA-TOTAL  PIC 9(005)V99 VALUE
014600                                                     ZEROS.
014700         10  TAB-RIDE-TARIFA-BASE      PIC 9(005)V99 VALUE
014800                                                     ZEROS.
014900         10  TAB-RIDE-TARIFA-FINAL     PIC 9(005)V99 VALUE
015000                                                     ZEROS.
015100         10  TAB-RIDE-QTD-PASSAGEIROS  PIC 9(002)  VALUE ZEROS.
015200         10  TAB-RIDE-PASSAGEIRO-ID    PIC 9(006)  VALUE ZEROS
015300                                        OCCURS 4 TIMES.
015400         10  FILLER                    PIC X(008)  VALUE SPACES.
015500*-----------------------------------------------------------------*
015600 01  FILLER                      PIC X(050)          VALUE
015700         "========== TABELA DE PASSAGEIROS EM MEMORIA =====".
015800*-----------------------------------------------------------------*
015900 01  TAB-PASSAGEIROS.
016000     05  TAB-PASSAGEIRO OCCURS 2000 TIMES
016100                        INDEXED BY IX-PAX.
016200         10  TAB-PAX-ID                PIC 9(006)  VALUE ZEROS.
016300         10  TAB-PAX-NOME              PIC X(020)  VALUE SPACES.
016400         10  TAB-PAX-TELEFONE          PIC X(012)  VALUE SPACES.
016500         10  TAB-PAX-EMBARQUE-LAT      PIC S9(003)V9(004) VALUE
016600                                                     ZEROS.
016700         10  TAB-PAX-EMBARQUE-LON      PIC S9(003)V9(004) VALUE
016800                                                     ZEROS.
016900         10  TAB-PAX-DESEMBARQUE-LAT   PIC S9(003)V9(004) VALUE
017000                                                     ZEROS.
017100         10  TAB-PAX-DESEMBARQUE-LON   PIC S9(003)V9(004) VALUE
017200                                                     ZEROS.
017300         10  TAB-PAX-BAGAGEM           PIC 9(002)  VALUE ZEROS.
017400         10  TAB-PAX-DESVIO-MAX-MIN    PIC 9(003)  VALUE ZEROS.
017500         10  TAB-PAX-CORRIDA-ID        PIC 9(006)  VALUE ZEROS.
017600         10  TAB-PAX-DISTANCIA-DIRETA  PIC 9(005)V99 VALUE
017700                                                     ZEROS.
017800         10  FILLER                    PIC X(006)  VALUE SPACES.
017900*-----------------------------------------------------------------*
018000 01  FILLER                      PIC X(050)          VALUE
018100         "========== CONTADORES E INDICADORES ==========".
018200*-----------------------------------------------------------------*
018300 77  WRK-QTD-CORRIDAS             PIC 9(004)         VALUE ZEROS.
018400 77  WRK-QTD-PASSAGEIROS          PIC 9(004)         VALUE ZEROS.
018500 77  WRK-PROX-CORRIDA-ID          PIC 9(006) COMP    VALUE ZEROS.
018600 77  WRK-IND-TAB                  PIC 9(004) COMP    VALUE ZEROS.
018700 77  WRK-TENTATIVA                PIC 9(001) COMP    VALUE ZEROS.
018800*---------------- CONTAGEM DE PENDENTES NA HORA (SFA006)           SFA006
018900 77  WRK-SUB-PEND                 PIC 9(004) COMP    VALUE ZEROS.
019000 77  WRK-QTD-PENDENTES-ATUAL      PIC 9(004) COMP    VALUE ZEROS.
019100 77  WRK-ACHOU-VAGA                PIC X(001)        VALUE 'N'.
019200 77  WRK-PASSOU-VALIDACAO          PIC X(001)        VALUE 'N'.
019300*-----------------------------------------------------------------*
019400*    REDEFINICAO - OS DOIS CONTADORES DA TABELA VISTOS COMO UM
019500*    SO GRUPO PARA O DUMP DE ACOMPANHAMENTO DO LOTE
019600*-----------------------------------------------------------------*
019700 01  WRK-CONTADORES-TAB.
019800     05  WRK-CONT-CORRIDAS        PIC 9(004).
019900     05  WRK-CONT-PASSAGEIROS     PIC 9(004).
020000     05  FILLER                   PIC X(002).
020100 01  WRK-CONTADORES-TAB-R         REDEFINES WRK-CONTADORES-TAB
020200                                                 PIC X(010).
020300*-----------------------------------------------------------------*
020400 01  FILLER                      PIC X(050)          VALUE
020500         "========== ACUMULADORES DO RELATORIO ==========".
020600*-----------------------------------------------------------------*
020700 01  ACU-LIDOS                    PIC 9(005) COMP-3  VALUE ZEROS.
020800 01  ACU-CORRIDAS                 PIC 9(005) COMP-3  VALUE ZEROS.
020900 01  ACU-RATEADOS                 PIC 9(005) COMP-3  VALUE ZEROS.
021000 01  ACU-CORRIDAS-ATIVAS          PIC 9(005) COMP-3  VALUE ZEROS.
021100 01  ACU-NOVAS-CORRIDAS           PIC 9(005) COMP-3  VALUE ZEROS.
021200 01  ACU-CANCELAMENTOS            PIC 9(005) COMP-3  VALUE ZEROS.
021300 01  ACU-INVALIDOS                PIC 9(005) COMP-3  VALUE ZEROS.
021400 01  ACU-TARIFA-TOTAL             PIC 9(007)V99 COMP-3 VALUE
021500                                                  ZEROS.
021600 01  ACU-ASSENTOS-OCUPADOS        PIC 9(007) COMP-3  VALUE ZEROS.
021700 01  ACU-ASSENTOS-TOTAIS          PIC 9(007) COMP-3  VALUE ZEROS.
021800 01  ACU-PCT-OCUPACAO             PIC 9(003)V9       VALUE ZEROS.
021900 77  WRK-LINHAS-PAGINA            PIC 9(002) COMP    VALUE ZEROS.
022000*-----------------------------------------------------------------*
022100 01  FILLER                      PIC X(050)          VALUE
022200         "========== DATA DO LOTE ==========".
022300*-----------------------------------------------------------------*
022400 01  WRK-DATA-SISTEMA             PIC 9(006)         VALUE ZEROS.
022500 01  WRK-DATA-SISTEMA-R            REDEFINES
022600                                   WRK-DATA-SISTEMA.
022700     05  WRK-ANO-SISTEMA          PIC 9(002).
022800     05  WRK-MES-SISTEMA          PIC 9(002).
022900     05  WRK-DIA-SISTEMA          PIC 9(002).
023000 01  WRK-DATA-LOTE-ED             PIC 9(002) "/" 9(002) "/"
023100                                   9(002).
023200 01  WRK-DATA-LOTE-R              REDEFINES WRK-DATA-LOTE-ED
023300                                                 PIC X(008).
023400*-----------------------------------------------------------------*
023500 01  FILLER                      PIC X(050)          VALUE
023600         "========== LINHA DE DETALHE DO RELATORIO ========".
023700*-----------------------------------------------------------------*
023800 01  WRK-DETALHE.
023900     05  DET-PASSAGEIRO-ID        PIC 9(006)         VALUE ZEROS.
024000     05  FILLER                   PIC X(004)         VALUE SPACES.
024100     05  DET-NOME                 PIC X(020)         VALUE SPACES.
024200     05  FILLER                   PIC X(003)         VALUE SPACES.
024300     05  DET-CORRIDA-ID           PIC 9(006)         VALUE ZEROS.
024400     05  FILLER                   PIC X(004)         VALUE SPACES.
024500     05  DET-SITUACAO             PIC X(010)         VALUE SPACES.
024600     05  FILLER                   PIC X(003)         VALUE SPACES.
024700     05  DET-RATEADA              PIC X(005)         VALUE SPACES.
024800     05  FILLER                   PIC X(003)         VALUE SPACES.
024900     05  DET-TARIFA-ED            PIC ZZZZ9.99       VALUE ZEROS.
025000     05  FILLER                   PIC X(003)         VALUE SPACES.
025100     05  DET-ECONOMIA-ED          PIC ZZ9.9"%"        VALUE SPACES.
025200     05  FILLER                   PIC X(051)         VALUE SPACES.
025300*-----------------------------------------------------------------*
025400 01  FILLER                      PIC X(050)          VALUE
025500         "========== PARM P/ CHAMADA DO RIDEGEO ==========".
025600*-----------------------------------------------------------------*
025700 01  WRK-GEO-PARM.
025800     05  WRK-GEO-FUNCAO           PIC X(003)         VALUE SPACES.
025900     05  WRK-GEO-LAT1             PIC S9(003)V9(004) VALUE ZEROS.
026000     05  WRK-GEO-LON1             PIC S9(003)V9(004) VALUE ZEROS.
026100     05  WRK-GEO-LAT2             PIC S9(003)V9(004) VALUE ZEROS.
026200     05  WRK-GEO-LON2             PIC S9(003)V9(004) VALUE ZEROS.
026300     05  WRK-GEO-VELOCIDADE       PIC 9(003)V99      VALUE ZEROS.
026400     05  WRK-GEO-DISTANCIA        PIC 9(005)V99      VALUE ZEROS.
026500     05  WRK-GEO-TEMPO            PIC 9(005)V9       VALUE ZEROS.
026600     05  FILLER                   PIC X(004)         VALUE SPACES.
026700*-----------------------------------------------------------------*
026800 01  FILLER                      PIC X(050)          VALUE
026900         "========== PARM P/ CHAMADA DO RIDEMAT ==========".
027000*-----------------------------------------------------------------*
027100 01  WRK-MAT-PARM.
027200     05  WRK-MAT-NOVO-ID          PIC 9(006)         VALUE ZEROS.
027300     05  WRK-MAT-NOVO-EMB-LAT     PIC S9(003)V9(004) VALUE ZEROS.
027400     05  WRK-MAT-NOVO-EMB-LON     PIC S9(003)V9(004) VALUE ZEROS.
027500     05  WRK-MAT-NOVO-DES-LAT     PIC S9(003)V9(004) VALUE ZEROS.
027600     05  WRK-MAT-NOVO-DES-LON     PIC S9(003)V9(004) VALUE ZEROS.
027700     05  WRK-MAT-NOVO-BAGAGEM     PIC 9(002)         VALUE ZEROS.
027800     05  WRK-MAT-NOVO-DESVIO-MAX  PIC 9(003)         VALUE ZEROS.
027900     05  WRK-MAT-NOVO-DIST-DIRETA PIC 9(005)V99      VALUE ZEROS.
028000     05  WRK-MAT-QTD-CORRIDAS     PIC 9(004)         VALUE ZEROS.
028100     05  WRK-MAT-QTD-PASSAGEIROS  PIC 9(004)         VALUE ZEROS.
028200     05  WRK-MAT-CORRIDA-ACHADA   PIC 9(006)         VALUE ZEROS.
028300     05  WRK-MAT-DESVIO-ACHADO    PIC 9(005)V99      VALUE ZEROS.
028400     05  FILLER                   PIC X(005)         VALUE SPACES.
028500*-----------------------------------------------------------------*
028600 01  FILLER                      PIC X(050)          VALUE
028700         "========== PARM P/ CHAMADA DO RIDEPRC ==========".
028800*-----------------------------------------------------------------*
028900 01  WRK-PRC-PARM.
029000     05  WRK-PRC-DISTANCIA-KM     PIC 9(005)V99      VALUE ZEROS.
029100     05  WRK-PRC-QTD-PASSAGEIROS  PIC 9(002)         VALUE ZEROS.
029200     05  WRK-PRC-QTD-PENDENTES    PIC 9(005)         VALUE ZEROS.
029300     05  WRK-PRC-TARIFA-BASE      PIC 9(005)V99      VALUE ZEROS.
029400     05  WRK-PRC-TARIFA-FINAL     PIC 9(005)V99      VALUE ZEROS.
029500     05  WRK-PRC-TARIFA-SOLO      PIC 9(005)V99      VALUE ZEROS.
029600     05  WRK-PRC-PCT-ECONOMIA     PIC 9(003)V9       VALUE ZEROS.
029700     05  FILLER                   PIC X(005)         VALUE SPACES.
029800*-----------------------------------------------------------------*
029900 01  FILLER                      PIC X(050)          VALUE
030000         "========== PARM P/ CHAMADA DO RIDECAN ==========".
030100*-----------------------------------------------------------------*
030200 01  WRK-CAN-PARM.
030300     05  WRK-CAN-PASSAGEIRO-ID    PIC 9(006)         VALUE ZEROS.
030400     05  WRK-CAN-QTD-PENDENTES    PIC 9(005)         VALUE ZEROS.
030500     05  WRK-CAN-ACHOU-PASSAGEIRO PIC X(001)         VALUE SPACES.
030600     05  WRK-CAN-CORRIDA-CANCELADA PIC X(001)        VALUE SPACES.
030700     05  WRK-CAN-CORRIDA-ID       PIC 9(006)         VALUE ZEROS.
030800     05  WRK-CAN-MENSAGEM         PIC X(060)         VALUE SPACES.
030900     05  FILLER                   PIC X(004)         VALUE SPACES.
031000
031100*=================================================================*
031200 PROCEDURE                               DIVISION.
031300*=================================================================*
031400 0000-PRINCIPAL                          SECTION.
031500*-----------------------------------------------------------------*
031600
031700         PERFORM 0100-INICIAR THRU 0100-INICIAR-FIM.
031800
031900         PERFORM 0200-PROCESSAR THRU 0200-PROCESSAR-FIM
032000                 UNTIL WRK-FIM-ARQUIVO EQUAL 'S'.
032100
032200         PERFORM 0600-ESTATISTICAS THRU 0600-ESTATISTICAS-FIM.
032300         PERFORM 0700-FINALIZAR THRU 0700-FINALIZAR-FIM.
032400
032500         STOP RUN.
032600
032700 0000-PRINCIPAL-FIM.                      EXIT.
032800*-----------------------------------------------------------------*
032900 0100-INICIAR                            SECTION.
033000*-----------------------------------------------------------------*
033100
033200         OPEN INPUT  RIDE-REQUEST.
033300         IF FS-REQUEST NOT EQUAL "00"
033400             MOVE WRK-ERRO-ABERTURA TO WRK-DESCRICAO-ERRO
033500             PERFORM 9999-TRATA-ERRO THRU 9999-TRATA-ERRO-FIM
033600         END-IF.
033700
033800         OPEN OUTPUT CONFIRMACAO.
033900         OPEN OUTPUT RIDE-MASTER.
034000         OPEN OUTPUT RUN-REPORT.
034100
034200         ACCEPT WRK-DATA-SISTEMA FROM DATE.
034300         MOVE WRK-DIA-SISTEMA    TO WRK-DATA-LOTE-ED (1:2).
034400         MOVE WRK-MES-SISTEMA    TO WRK-DATA-LOTE-ED (4:2).
034500         MOVE WRK-ANO-SISTEMA    TO WRK-DATA-LOTE-ED (7:2).
034600         MOVE WRK-DATA-LOTE-ED   TO WRK-DATA-LOTE.
034700         PERFORM 0610-IMP-CABECALHO THRU 0610-IMP-CABECALHO-FIM.
034800
034900         PERFORM 0110-LER-PEDIDO THRU 0110-LER-PEDIDO-FIM.
035000
035100 0100-INICIAR-FIM.                        EXIT.
035200*-----------------------------------------------------------------*
035300 0110-LER-PEDIDO                         SECTION.
035400*-----------------------------------------------------------------*
035500
035600         READ RIDE-REQUEST.
035700
035800         IF FS-REQUEST EQUAL "10"
035900             MOVE 'S' TO WRK-FIM-ARQUIVO
036000         ELSE
036100             IF FS-REQUEST NOT EQUAL "00"
036200                 MOVE WRK-ERRO-LEITURA TO WRK-DESCRICAO-ERRO
036300                 PERFORM 9999-TRATA-ERRO THRU
036400                         9999-TRATA-ERRO-FIM
036500             ELSE
036600                 ADD 1 TO ACU-LIDOS
036700             END-IF
036800         END-IF.
036900
037000 0110-LER-PEDIDO-FIM.                     EXIT.
037100*-----------------------------------------------------------------*
037200 0200-PROCESSAR                          SECTION.
037300*-----------------------------------------------------------------*
037400
037500         MOVE SPACES TO WRK-CAN-MENSAGEM.
037600         MOVE ZEROS  TO CONF-PASSAGEIRO-ID.
037700         MOVE ZEROS  TO CONF-CORRIDA-ID.
037800         MOVE "PROCESSED" TO CONF-SITUACAO.
037900         MOVE ZEROS  TO CONF-TARIFA.
038000         MOVE ZEROS  TO CONF-DISTANCIA.
038100         MOVE ZEROS  TO CONF-QTD-PASSAGEIROS.
038200         MOVE ZEROS  TO CONF-VAGAS-LIVRES.
038300         MOVE 'N'    TO CONF-RATEADA.
038400         MOVE ZEROS  TO CONF-PCT-ECONOMIA.
038500         MOVE SPACES TO CONF-MENSAGEM.
038600
038700         IF REQ-EH-CORRIDA
038800             PERFORM 0210-VALIDA-PEDIDO THRU
038900                     0210-VALIDA-PEDIDO-FIM
039000             IF WRK-PASSOU-VALIDACAO EQUAL 'S'
039100                 PERFORM 0220-MONTA-PASSAGEIRO THRU
039200                         0220-MONTA-PASSAGEIRO-FIM
039300                 PERFORM 0230-CASAR-CORRIDA THRU
039400                         0230-CASAR-CORRIDA-FIM
039500             ELSE
039600                 MOVE "REJECTED" TO CONF-SITUACAO
039700                 ADD 1 TO ACU-INVALIDOS
039800             END-IF
039900             PERFORM 0270-GRAVA-CONFIRMACAO THRU
040000                     0270-GRAVA-CONFIRMACAO-FIM
040100         ELSE
040200             IF REQ-EH-CANCELAMENTO
040300                 PERFORM 0260-CANCELAR-PEDIDO THRU
040400                         0260-CANCELAR-PEDIDO-FIM
040500                 PERFORM 0270-GRAVA-CONFIRMACAO THRU
040600                         0270-GRAVA-CONFIRMACAO-FIM
040700             ELSE
040800                 MOVE "REJECTED" TO CONF-SITUACAO
040900                 MOVE WRK-MSG-TIPO-INVALIDO TO CONF-MENSAGEM
041000                 ADD 1 TO ACU-INVALIDOS
041100                 PERFORM 0270-GRAVA-CONFIRMACAO THRU
041200                         0270-GRAVA-CONFIRMACAO-FIM
041300             END-IF
041400         END-IF.
041500
041600         PERFORM 0110-LER-PEDIDO THRU 0110-LER-PEDIDO-FIM.
041700
041800 0200-PROCESSAR-FIM.                      EXIT.
041900*-----------------------------------------------------------------*
042000 0210-VALIDA-PEDIDO                      SECTION.
042100*-----------------------------------------------------------------*
042200*    PEDIDO VALIDO EXIGE NOME PREENCHIDO, AS DUAS COORDENADAS DE
042300*    EMBARQUE/DESEMBARQUE DIFERENTES DE ZERO E TOLERANCIA DE
042400*    DESVIO MAIOR QUE ZERO
042500*-----------------------------------------------------------------*
042600
042700         MOVE 'S' TO WRK-PASSOU-VALIDACAO.
042800
042900         IF REQ-NOME EQUAL SPACES OR REQ-TELEFONE EQUAL SPACES
043000             MOVE 'N' TO WRK-PASSOU-VALIDACAO
043100             MOVE WRK-MSG-NOME-VAZIO TO CONF-MENSAGEM
043200             GO TO 0210-VALIDA-PEDIDO-FIM
043300         END-IF.
043400
043500         IF (REQ-EMBARQUE-LAT EQUAL ZEROS AND
043600             REQ-EMBARQUE-LON EQUAL ZEROS) OR
043700            (REQ-DESEMBARQUE-LAT EQUAL ZEROS AND
043800             REQ-DESEMBARQUE-LON EQUAL ZEROS)
043900             MOVE 'N' TO WRK-PASSOU-VALIDACAO
044000             MOVE WRK-MSG-SEM-COORDENADA TO CONF-MENSAGEM
044100             GO TO 0210-VALIDA-PEDIDO-FIM
044200         END-IF.
044300
044400         IF REQ-DESVIO-MAX-MIN EQUAL ZEROS
044500             MOVE 'N' TO WRK-PASSOU-VALIDACAO
044600             MOVE WRK-MSG-DESVIO-INVALIDO TO CONF-MENSAGEM
044700         END-IF.
044800
044900 0210-VALIDA-PEDIDO-FIM.                   EXIT.
045000*-----------------------------------------------------------------*
045100 0220-MONTA-PASSAGEIRO                   SECTION.
045200*-----------------------------------------------------------------*
045300*    GRAVA O NOVO PASSAGEIRO NA TABELA E CALCULA SUA DISTANCIA
045400*    DIRETA (EMBARQUE-DESEMBARQUE) VIA RIDEGEO
045500*-----------------------------------------------------------------*
045600
045700         ADD 1 TO WRK-QTD-PASSAGEIROS.
045800         SET IX-PAX TO WRK-QTD-PASSAGEIROS.
045900
046000         MOVE REQ-PASSAGEIRO-ID       TO TAB-PAX-ID (IX-PAX).
046100         MOVE REQ-NOME                TO TAB-PAX-NOME (IX-PAX).
046200         MOVE REQ-TELEFONE            TO
046300              TAB-PAX-TELEFONE (IX-PAX).
046400         MOVE REQ-EMBARQUE-LAT        TO
046500              TAB-PAX-EMBARQUE-LAT (IX-PAX).
046600         MOVE REQ-EMBARQUE-LON        TO
046700              TAB-PAX-EMBARQUE-LON (IX-PAX).
046800         MOVE REQ-DESEMBARQUE-LAT     TO
046900              TAB-PAX-DESEMBARQUE-LAT (IX-PAX).
047000         MOVE REQ-DESEMBARQUE-LON     TO
047100              TAB-PAX-DESEMBARQUE-LON (IX-PAX).
047200         MOVE REQ-QTD-BAGAGEM         TO TAB-PAX-BAGAGEM (IX-PAX).
047300         MOVE REQ-DESVIO-MAX-MIN      TO
047400              TAB-PAX-DESVIO-MAX-MIN (IX-PAX).
047500         MOVE ZEROS                   TO
047600              TAB-PAX-CORRIDA-ID (IX-PAX).
047700
047800         MOVE 'DIS' TO WRK-GEO-FUNCAO.
047900         MOVE REQ-EMBARQUE-LAT    TO WRK-GEO-LAT1.
048000         MOVE REQ-EMBARQUE-LON    TO WRK-GEO-LON1.
048100         MOVE REQ-DESEMBARQUE-LAT TO WRK-GEO-LAT2.
048200         MOVE REQ-DESEMBARQUE-LON TO WRK-GEO-LON2.
048300         CALL "RIDEGEO" USING WRK-GEO-PARM.
048400
048500         MOVE WRK-GEO-DISTANCIA TO TAB-PAX-DISTANCIA-DIRETA
048600                                    (IX-PAX).
048700
048800 0220-MONTA-PASSAGEIRO-FIM.                EXIT.
048900*-----------------------------------------------------------------*
049000 0230-CASAR-CORRIDA                      SECTION.
049100*-----------------------------------------------------------------*
049200*    CHAMA O MOTOR DE RATEIO. SE NAO ACHAR VAGA, ABRE CORRIDA
049300*    NOVA. SE A CORRIDA ACHADA PERDER A VAGA ANTES DA GRAVACAO
049400*    (CONFLITO DE RESERVA), TENTA DE NOVO ATE 3 VEZES
049500*-----------------------------------------------------------------*
049600
049700         MOVE 'N' TO WRK-ACHOU-VAGA.
049800         MOVE ZEROS TO WRK-TENTATIVA.
049900
050000         PERFORM 0235-TENTAR-RATEIO THRU 0235-TENTAR-RATEIO-FIM
050100                 UNTIL WRK-ACHOU-VAGA EQUAL 'S'
050200                 OR WRK-TENTATIVA EQUAL 3.
050300
050400         IF WRK-ACHOU-VAGA NOT EQUAL 'S'
050500             PERFORM 0250-CRIAR-CORRIDA THRU
050600                     0250-CRIAR-CORRIDA-FIM
050700         END-IF.
050800
050900 0230-CASAR-CORRIDA-FIM.                   EXIT.
051000*-----------------------------------------------------------------*
051100 0235-TENTAR-RATEIO.
051200
051300         ADD 1 TO WRK-TENTATIVA.
051400
051500         MOVE REQ-PASSAGEIRO-ID       TO WRK-MAT-NOVO-ID.
051600         MOVE REQ-EMBARQUE-LAT        TO WRK-MAT-NOVO-EMB-LAT.
051700         MOVE REQ-EMBARQUE-LON        TO WRK-MAT-NOVO-EMB-LON.
051800         MOVE REQ-DESEMBARQUE-LAT     TO WRK-MAT-NOVO-DES-LAT.
051900         MOVE REQ-DESEMBARQUE-LON     TO WRK-MAT-NOVO-DES-LON.
052000         MOVE REQ-QTD-BAGAGEM         TO WRK-MAT-NOVO-BAGAGEM.
052100         MOVE REQ-DESVIO-MAX-MIN      TO WRK-MAT-NOVO-DESVIO-MAX.
052200         MOVE TAB-PAX-DISTANCIA-DIRETA (IX-PAX) TO
052300              WRK-MAT-NOVO-DIST-DIRETA.
052400         MOVE WRK-QTD-CORRIDAS        TO WRK-MAT-QTD-CORRIDAS.
052500         MOVE WRK-QTD-PASSAGEIROS     TO
052600              WRK-MAT-QTD-PASSAGEIROS.
052700
052800         CALL "RIDEMAT" USING WRK-MAT-PARM TAB-CORRIDAS
052900                               TAB-PASSAGEIROS.
053000
053100         IF WRK-MAT-CORRIDA-ACHADA EQUAL ZEROS
053200             GO TO 0235-TENTAR-RATEIO-FIM
053300         END-IF.
053400
053500         PERFORM 0240-ADICIONAR-CORRIDA THRU
053600                 0240-ADICIONAR-CORRIDA-FIM.
053700
053800 0235-TENTAR-RATEIO-FIM.                   EXIT.
053900*-----------------------------------------------------------------*
054000 0240-ADICIONAR-CORRIDA                  SECTION.
054100*-----------------------------------------------------------------*
054200*    LOCALIZA A CORRIDA ACHADA PELO RIDEMAT NA TABELA E, SE
054300*    AINDA HOUVER VAGA (NAO HAVER CONFLITO), EFETIVA A RESERVA
054400*-----------------------------------------------------------------*
054500
054600         SET IX-COR TO 1.
054700         SEARCH TAB-CORRIDA
054800             AT END
054900                 GO TO 0240-ADICIONAR-CORRIDA-FIM
055000             WHEN TAB-RIDE-ID (IX-COR) EQUAL
055100                  WRK-MAT-CORRIDA-ACHADA
055200                 CONTINUE
055300         END-SEARCH.
055400
055500         IF TAB-RIDE-ASSENTOS-LIVRES (IX-COR) EQUAL ZEROS
055600             GO TO 0240-ADICIONAR-CORRIDA-FIM
055700         END-IF.
055800
055900         SUBTRACT 1 FROM TAB-RIDE-ASSENTOS-LIVRES (IX-COR).
056000         SUBTRACT REQ-QTD-BAGAGEM FROM
056100                  TAB-RIDE-BAGAGEM-LIVRE (IX-COR).
056200         ADD 1 TO TAB-RIDE-QTD-PASSAGEIROS (IX-COR).
056300
056400         MOVE TAB-RIDE-QTD-PASSAGEIROS (IX-COR) TO WRK-IND-TAB.
056500         MOVE REQ-PASSAGEIRO-ID TO
056600              TAB-RIDE-PASSAGEIRO-ID (IX-COR, WRK-IND-TAB).
056700
056800         MOVE TAB-RIDE-ID (IX-COR)    TO
056900              TAB-PAX-CORRIDA-ID (IX-PAX).
057000         MOVE "MATCHED"               TO
057100              TAB-RIDE-SITUACAO (IX-COR).
057200
057300         MOVE TAB-PAX-DISTANCIA-DIRETA (IX-PAX) TO
057400              WRK-PRC-DISTANCIA-KM.
057500         MOVE TAB-RIDE-QTD-PASSAGEIROS (IX-COR) TO
057600              WRK-PRC-QTD-PASSAGEIROS.
057700         MOVE TAB-RIDE-TARIFA-BASE (IX-COR) TO
057800              WRK-PRC-TARIFA-BASE.
057900         PERFORM 0245-CONTAR-PENDENTES THRU
058000                 0245-CONTAR-PENDENTES-FIM.
058100         MOVE WRK-QTD-PENDENTES-ATUAL TO WRK-PRC-QTD-PENDENTES.
058200         CALL "RIDEPRC" USING WRK-PRC-PARM.
058300
058400         MOVE WRK-PRC-TARIFA-FINAL TO
058500              TAB-RIDE-TARIFA-FINAL (IX-COR).
058600
058700         MOVE 'S' TO WRK-ACHOU-VAGA.
058800         ADD 1 TO ACU-RATEADOS.
058900
059000         MOVE "MATCHED"            TO CONF-SITUACAO.
059100         MOVE TAB-RIDE-ID (IX-COR) TO CONF-CORRIDA-ID.
059200         MOVE WRK-PRC-TARIFA-FINAL TO CONF-TARIFA.
059300         MOVE TAB-PAX-DISTANCIA-DIRETA (IX-PAX) TO
059400              CONF-DISTANCIA.
059500         MOVE TAB-RIDE-QTD-PASSAGEIROS (IX-COR) TO
059600              CONF-QTD-PASSAGEIROS.
059700         MOVE TAB-RIDE-ASSENTOS-LIVRES (IX-COR) TO
059800              CONF-VAGAS-LIVRES.
059900         MOVE 'Y' TO CONF-RATEADA.
060000         MOVE WRK-PRC-PCT-ECONOMIA TO CONF-PCT-ECONOMIA.
060100         MOVE WRK-MSG-RATEIO-OK    TO CONF-MENSAGEM.
060200
060300 0240-ADICIONAR-CORRIDA-FIM.               EXIT.
060400*-----------------------------------------------------------------*
060500 0245-CONTAR-PENDENTES                    SECTION.
060600*-----------------------------------------------------------------*
060700*    APURA NA HORA QUANTAS CORRIDAS AINDA ESTAO PENDENTES NA       SFA006
060800*    TABELA, PARA O RIDEPRC/RIDECAN SABEREM QUANTAS CORRIDAS AINDA SFA006
060900*    PODEM SOFRER SOBRETAXA POR EXCESSO DE PEDIDO NA FILA (ANTES  SFA006
061000*    O SALDO USADO ERA ACU-CORRIDAS, QUE SO FECHA NO FIM DO LOTE) SFA006
061100*-----------------------------------------------------------------*
061200
061300         MOVE ZEROS TO WRK-QTD-PENDENTES-ATUAL.
061400         MOVE 1 TO WRK-SUB-PEND.
061500
061600 0246-SOMAR-PENDENTE.
061700         IF WRK-SUB-PEND GREATER WRK-QTD-CORRIDAS
061800             GO TO 0245-CONTAR-PENDENTES-FIM
061900         END-IF.
062000
062100         IF TAB-RIDE-SITUACAO (WRK-SUB-PEND) EQUAL "PENDING"
062200             ADD 1 TO WRK-QTD-PENDENTES-ATUAL
062300         END-IF.
062400
062500         ADD 1 TO WRK-SUB-PEND.
062600         GO TO 0246-SOMAR-PENDENTE.
062700
062800 0245-CONTAR-PENDENTES-FIM.                EXIT.
062900*-----------------------------------------------------------------*
063000 0250-CRIAR-CORRIDA                      SECTION.
063100*-----------------------------------------------------------------*
063200*    NAO ACHOU CORRIDA COM VAGA - ABRE CORRIDA NOVA SO PARA ESTE
063300*    PASSAGEIRO
063400*-----------------------------------------------------------------*
063500
063600         ADD 1 TO WRK-QTD-CORRIDAS.
063700         ADD 1 TO WRK-PROX-CORRIDA-ID.
063800         SET IX-COR TO WRK-QTD-CORRIDAS.
063900
064000         MOVE WRK-PROX-CORRIDA-ID     TO TAB-RIDE-ID (IX-COR).
064100         MOVE "PENDING"                TO
064200              TAB-RIDE-SITUACAO (IX-COR).
064300         MOVE 4                        TO
064400              TAB-RIDE-MAX-ASSENTOS (IX-COR).
064500         MOVE 6                        TO
064600              TAB-RIDE-MAX-BAGAGEM (IX-COR).
064700         COMPUTE TAB-RIDE-ASSENTOS-LIVRES (IX-COR) = 4 - 1.
064800         COMPUTE TAB-RIDE-BAGAGEM-LIVRE (IX-COR) =
064900                 6 - REQ-QTD-BAGAGEM.
065000         MOVE TAB-PAX-DISTANCIA-DIRETA (IX-PAX) TO
065100              TAB-RIDE-DISTANCIA-TOTAL (IX-COR).
065200         MOVE 1                        TO
065300              TAB-RIDE-QTD-PASSAGEIROS (IX-COR).
065400         MOVE REQ-PASSAGEIRO-ID        TO
065500              TAB-RIDE-PASSAGEIRO-ID (IX-COR, 1).
065600         MOVE ZEROS                    TO
065700              TAB-RIDE-PASSAGEIRO-ID (IX-COR, 2).
065800         MOVE ZEROS                    TO
065900              TAB-RIDE-PASSAGEIRO-ID (IX-COR, 3).
066000         MOVE ZEROS                    TO
066100              TAB-RIDE-PASSAGEIRO-ID (IX-COR, 4).
066200
066300         MOVE TAB-RIDE-ID (IX-COR)    TO
066400              TAB-PAX-CORRIDA-ID (IX-PAX).
066500
066600         MOVE TAB-RIDE-DISTANCIA-TOTAL (IX-COR) TO
066700              WRK-PRC-DISTANCIA-KM.
066800         MOVE 1                        TO
066900              WRK-PRC-QTD-PASSAGEIROS.
067000         MOVE ZEROS                    TO WRK-PRC-TARIFA-BASE.
067100         PERFORM 0245-CONTAR-PENDENTES THRU
067200                 0245-CONTAR-PENDENTES-FIM.
067300         MOVE WRK-QTD-PENDENTES-ATUAL TO WRK-PRC-QTD-PENDENTES.
067400         CALL "RIDEPRC" USING WRK-PRC-PARM.
067500
067600         MOVE WRK-PRC-TARIFA-BASE  TO TAB-RIDE-TARIFA-BASE
067700                                       (IX-COR).
067800         MOVE WRK-PRC-TARIFA-FINAL TO TAB-RIDE-TARIFA-FINAL
067900                                       (IX-COR).
068000
068100         ADD 1 TO ACU-NOVAS-CORRIDAS.
068200
068300         MOVE "PENDING"            TO CONF-SITUACAO.
068400         MOVE TAB-RIDE-ID (IX-COR) TO CONF-CORRIDA-ID.
068500         MOVE WRK-PRC-TARIFA-FINAL TO CONF-TARIFA.
068600         MOVE TAB-RIDE-DISTANCIA-TOTAL (IX-COR) TO
068700              CONF-DISTANCIA.
068800         MOVE 1                    TO CONF-QTD-PASSAGEIROS.
068900         MOVE TAB-RIDE-ASSENTOS-LIVRES (IX-COR) TO
069000              CONF-VAGAS-LIVRES.
069100         MOVE 'N' TO CONF-RATEADA.
069200         MOVE ZEROS                TO CONF-PCT-ECONOMIA.
069300         MOVE WRK-MSG-PEDIDO-OK     TO CONF-MENSAGEM.
069400
069500 0250-CRIAR-CORRIDA-FIM.                   EXIT.
069600*-----------------------------------------------------------------*
069700 0260-CANCELAR-PEDIDO                    SECTION.
069800*-----------------------------------------------------------------*
069900
070000         MOVE REQ-PASSAGEIRO-ID TO WRK-CAN-PASSAGEIRO-ID.
070100         PERFORM 0245-CONTAR-PENDENTES THRU
070200                 0245-CONTAR-PENDENTES-FIM.
070300         MOVE WRK-QTD-PENDENTES-ATUAL TO WRK-CAN-QTD-PENDENTES.
070400
070500         CALL "RIDECAN" USING WRK-CAN-PARM TAB-CORRIDAS
070600                               TAB-PASSAGEIROS
070700                               WRK-QTD-CORRIDAS
070800                               WRK-QTD-PASSAGEIROS.
070900
071000         MOVE WRK-CAN-PASSAGEIRO-ID TO CONF-PASSAGEIRO-ID.
071100         MOVE WRK-CAN-CORRIDA-ID    TO CONF-CORRIDA-ID.
071200         MOVE WRK-CAN-MENSAGEM      TO CONF-MENSAGEM.
071300
071400         IF WRK-CAN-ACHOU-PASSAGEIRO EQUAL 'S'
071500             MOVE "CANCELLED" TO CONF-SITUACAO
071600             ADD 1 TO ACU-CANCELAMENTOS
071700         ELSE
071800             MOVE "REJECTED"  TO CONF-SITUACAO
071900             ADD 1 TO ACU-INVALIDOS
072000         END-IF.
072100
072200         MOVE ZEROS TO CONF-TARIFA.
072300         MOVE ZEROS TO CONF-DISTANCIA.
072400         MOVE ZEROS TO CONF-QTD-PASSAGEIROS.
072500         MOVE ZEROS TO CONF-VAGAS-LIVRES.
072600         MOVE 'N'   TO CONF-RATEADA.
072700         MOVE ZEROS TO CONF-PCT-ECONOMIA.
072800
072900 0260-CANCELAR-PEDIDO-FIM.                 EXIT.
073000*-----------------------------------------------------------------*
073100 0270-GRAVA-CONFIRMACAO                  SECTION.
073200*-----------------------------------------------------------------*
073300
073400         IF REQ-EH-CORRIDA
073500             MOVE REQ-PASSAGEIRO-ID TO CONF-PASSAGEIRO-ID
073600         END-IF.
073700
073800         WRITE REG-CONFIRMACAO.
073900
074000         IF FS-CONFIRMACAO NOT EQUAL "00"
074100             MOVE WRK-NAO-GRAVOU TO WRK-DESCRICAO-ERRO
074200             PERFORM 9999-TRATA-ERRO THRU 9999-TRATA-ERRO-FIM
074300         END-IF.
074400         PERFORM 0280-IMP-DETALHE THRU 0280-IMP-DETALHE-FIM.
074500
074600 0270-GRAVA-CONFIRMACAO-FIM.               EXIT.
074700*-----------------------------------------------------------------*
074800 0280-IMP-DETALHE                         SECTION.
074900*-----------------------------------------------------------------*
075000*    IMPRIME 1 LINHA DE DETALHE NO RELATORIO DE FECHAMENTO PARA    SFA006
075100*    CADA PEDIDO PROCESSADO (RESERVA OU CANCELAMENTO), TRAZENDO   SFA006
075200*    O PERCENTUAL DE ECONOMIA QUANDO O PEDIDO FOI RATEADO          SFA006
075300*-----------------------------------------------------------------*
075400
075500         IF WRK-LINHAS-PAGINA GREATER 50
075600             PERFORM 0610-IMP-CABECALHO THRU
075700                     0610-IMP-CABECALHO-FIM
075800         END-IF.
075900
076000         MOVE CONF-PASSAGEIRO-ID  TO DET-PASSAGEIRO-ID.
076100         MOVE REQ-NOME            TO DET-NOME.
076200         MOVE CONF-CORRIDA-ID     TO DET-CORRIDA-ID.
076300         MOVE CONF-SITUACAO       TO DET-SITUACAO.
076400         MOVE CONF-TARIFA         TO DET-TARIFA-ED.
076500
076600         IF CONF-RATEADA EQUAL 'Y'
076700             MOVE "YES"               TO DET-RATEADA
076800             MOVE CONF-PCT-ECONOMIA   TO DET-ECONOMIA-ED
076900         ELSE
077000             MOVE "NO"                TO DET-RATEADA
077100             MOVE SPACES              TO DET-ECONOMIA-ED
077200         END-IF.
077300
077400         WRITE REG-RELATORIO FROM WRK-DETALHE AFTER 1 LINE.
077500         ADD 1 TO WRK-LINHAS-PAGINA.
077600
077700 0280-IMP-DETALHE-FIM.                    EXIT.
077800*-----------------------------------------------------------------*
077900 0600-ESTATISTICAS                       SECTION.
078000*-----------------------------------------------------------------*
078100*    O CABECALHO JA FOI IMPRESSO NA ABERTURA DO LOTE (0100-        SFA006
078200*    INICIAR); AQUI SO SE APURAM OS TOTAIS A PARTIR DA TAB-       SFA006
078300*    CORRIDAS E SE GRAVA O RODAPE DO RELATORIO                    SFA006
078400
078500         PERFORM 0620-ACUMULAR-TOTAIS THRU 0620-ACUMULAR-TOTAIS-FIM
078600                 VARYING IX-COR FROM 1 BY 1
078700                 UNTIL IX-COR GREATER WRK-QTD-CORRIDAS.
078800
078900         PERFORM 0650-OCUPACAO-MEDIA THRU 0650-OCUPACAO-MEDIA-FIM.
079000         PERFORM 0630-IMP-TOTAIS THRU 0630-IMP-TOTAIS-FIM.
079100
079200 0600-ESTATISTICAS-FIM.                    EXIT.
079300*-----------------------------------------------------------------*
079400 0610-IMP-CABECALHO                      SECTION.
079500*-----------------------------------------------------------------*
079600
079700         WRITE REG-RELATORIO FROM WRK-CABEC1 AFTER PAGE.
079800         WRITE REG-RELATORIO FROM WRK-CABEC2 AFTER 1 LINE.
079900         MOVE ALL "=" TO WRK-CABEC3.
080000         WRITE REG-RELATORIO FROM WRK-CABEC3 AFTER 1 LINE.
080100         WRITE REG-RELATORIO FROM WRK-CABEC4 AFTER 1 LINE.
080200         WRITE REG-RELATORIO FROM WRK-CABEC3 AFTER 1 LINE.
080300
080400         MOVE ZEROS TO WRK-LINHAS-PAGINA.
080500         ADD 1 TO ACU-PAGINA OF WRK-CABEC1.
080600
080700 0610-IMP-CABECALHO-FIM.                   EXIT.
080800*-----------------------------------------------------------------*
080900 0620-ACUMULAR-TOTAIS                     SECTION.
081000*-----------------------------------------------------------------*
081100*    APURA OS TOTAIS DE FECHAMENTO DO LOTE PERCORRENDO A TABELA   SFA006
081200*    DE CORRIDAS. OCUPACAO DA FROTA E TARIFA TOTAL FATURADA SO    SFA006
081300*    CONSIDERAM CORRIDAS QUE NAO FORAM CANCELADAS (CORRIDA         SFA006
081400*    CANCELADA NAO OCUPA VAGA NEM GERA FATURAMENTO)                SFA006
081500*-----------------------------------------------------------------*
081600
081700         ADD 1 TO ACU-CORRIDAS.
081800
081900         IF TAB-RIDE-SITUACAO (IX-COR) NOT EQUAL "CANCELLED"
082000             ADD 1 TO ACU-CORRIDAS-ATIVAS
082100             ADD TAB-RIDE-QTD-PASSAGEIROS (IX-COR) TO
082200                 ACU-ASSENTOS-OCUPADOS
082300             ADD TAB-RIDE-MAX-ASSENTOS (IX-COR) TO
082400                 ACU-ASSENTOS-TOTAIS
082500             ADD TAB-RIDE-TARIFA-FINAL (IX-COR) TO ACU-TARIFA-TOTAL
082600         END-IF.
082700
082800 0620-ACUMULAR-TOTAIS-FIM.                 EXIT.
082900*-----------------------------------------------------------------*
083000 0630-IMP-TOTAIS                         SECTION.
083100*-----------------------------------------------------------------*
083200*    GRAVA O RODAPE DE TOTAIS NO PROPRIO RELATORIO, COM AS         SFA006
083300*    MASCARAS DE EDICAO DO FECHAMENTO, E MANTEM O DISPLAY PARA O  SFA006
083400*    SYSOUT DO JOB (CONFERENCIA RAPIDA DO OPERADOR)               SFA006
083500
083600         WRITE REG-RELATORIO FROM WRK-CABEC-RODAPE AFTER 1 LINE.
083700
083800         MOVE ACU-LIDOS           TO ROD-LIDOS-ED.
083900         WRITE REG-RELATORIO FROM WRK-RODAPE1 AFTER 1 LINE.
084000
084100         MOVE ACU-CORRIDAS       TO ROD-CORRIDAS-ED.
084200         MOVE ACU-CORRIDAS-ATIVAS TO ROD-ATIVAS-ED.
084300         WRITE REG-RELATORIO FROM WRK-RODAPE2 AFTER 1 LINE.
084400
084500         MOVE ACU-RATEADOS       TO ROD-RATEADOS-ED.
084600         MOVE ACU-NOVAS-CORRIDAS TO ROD-NOVAS-ED.
084700         WRITE REG-RELATORIO FROM WRK-RODAPE3 AFTER 1 LINE.
084800
084900         MOVE ACU-CANCELAMENTOS  TO ROD-CANCEL-ED.
085000         MOVE ACU-INVALIDOS      TO ROD-INVALIDOS-ED.
085100         WRITE REG-RELATORIO FROM WRK-RODAPE4 AFTER 1 LINE.
085200
085300         MOVE ACU-TARIFA-TOTAL   TO ROD-TARIFA-ED.
085400         WRITE REG-RELATORIO FROM WRK-RODAPE5 AFTER 1 LINE.
085500
085600         MOVE ACU-PCT-OCUPACAO   TO ROD-OCUPACAO-ED.
085700         WRITE REG-RELATORIO FROM WRK-RODAPE6 AFTER 1 LINE.
085800
085900         DISPLAY "TOTAL DE PEDIDOS LIDOS..........: " ACU-LIDOS.
086000         DISPLAY "TOTAL DE CORRIDAS ABERTAS.......: " ACU-CORRIDAS.
086100         DISPLAY "CORRIDAS ATIVAS (NAO CANCELADAS).: "
086200                 ACU-CORRIDAS-ATIVAS.
086300         DISPLAY "PEDIDOS RATEADOS EM CORRIDA......: " ACU-RATEADOS.
086400         DISPLAY "CORRIDAS NOVAS CRIADAS...........: "
086500                 ACU-NOVAS-CORRIDAS.
086600         DISPLAY "CANCELAMENTOS PROCESSADOS........: "
086700                 ACU-CANCELAMENTOS.
086800         DISPLAY "PEDIDOS INVALIDOS/REJEITADOS......: "
086900                 ACU-INVALIDOS.
087000         DISPLAY "TARIFA TOTAL FATURADA............: "
087100                 ACU-TARIFA-TOTAL.
087200         DISPLAY "OCUPACAO MEDIA DA FROTA (%).......: "
087300                 ACU-PCT-OCUPACAO.
087400
087500 0630-IMP-TOTAIS-FIM.                      EXIT.
087600*-----------------------------------------------------------------*
087700 0650-OCUPACAO-MEDIA                     SECTION.
087800*-----------------------------------------------------------------*
087900*    OCUPACAO MEDIA = ASSENTOS OCUPADOS / ASSENTOS TOTAIS * 100
088000*-----------------------------------------------------------------*
088100
088200         IF ACU-ASSENTOS-TOTAIS EQUAL ZEROS
088300             MOVE ZEROS TO ACU-PCT-OCUPACAO
088400             GO TO 0650-OCUPACAO-MEDIA-FIM
088500         END-IF.
088600
088700         COMPUTE ACU-PCT-OCUPACAO ROUNDED =
088800                 (ACU-ASSENTOS-OCUPADOS / ACU-ASSENTOS-TOTAIS) *
088900                 100.
089000
089100 0650-OCUPACAO-MEDIA-FIM.                  EXIT.
089200*-----------------------------------------------------------------*
089300 0700-FINALIZAR                          SECTION.
089400*-----------------------------------------------------------------*
089500*    DESCARREGA A TABELA DE CORRIDAS EM RIDE-MASTER E FECHA OS
089600*    ARQUIVOS DO LOTE
089700*-----------------------------------------------------------------*
089800
089900         PERFORM 0710-GRAVA-MASTER THRU 0710-GRAVA-MASTER-FIM
090000                 VARYING IX-COR FROM 1 BY 1
090100                 UNTIL IX-COR GREATER WRK-QTD-CORRIDAS.
090200
090300         CLOSE RIDE-REQUEST.
090400         CLOSE CONFIRMACAO.
090500         CLOSE RIDE-MASTER.
090600         CLOSE RUN-REPORT.
090700
090800 0700-FINALIZAR-FIM.                       EXIT.
090900*-----------------------------------------------------------------*
091000 0710-GRAVA-MASTER.
091100
091200         MOVE TAB-RIDE-ID (IX-COR)              TO RIDE-ID.
091300         MOVE TAB-RIDE-SITUACAO (IX-COR)         TO RIDE-SITUACAO.
091400         MOVE TAB-RIDE-MAX-ASSENTOS (IX-COR)     TO
091500              RIDE-MAX-ASSENTOS.
091600         MOVE TAB-RIDE-MAX-BAGAGEM (IX-COR)      TO
091700              RIDE-MAX-BAGAGEM.
091800         MOVE TAB-RIDE-ASSENTOS-LIVRES (IX-COR)  TO
091900              RIDE-ASSENTOS-LIVRES.
092000         MOVE TAB-RIDE-BAGAGEM-LIVRE (IX-COR)    TO
092100              RIDE-BAGAGEM-LIVRE.
092200         MOVE TAB-RIDE-DISTANCIA-TOTAL (IX-COR)  TO
092300              RIDE-DISTANCIA-TOTAL.
092400         MOVE TAB-RIDE-TARIFA-BASE (IX-COR)      TO
092500              RIDE-TARIFA-BASE.
092600         MOVE TAB-RIDE-TARIFA-FINAL (IX-COR)     TO
092700              RIDE-TARIFA-FINAL.
092800         MOVE TAB-RIDE-QTD-PASSAGEIROS (IX-COR)  TO
092900              RIDE-QTD-PASSAGEIROS.
093000         MOVE TAB-RIDE-PASSAGEIRO-ID (IX-COR, 1) TO
093100              RIDE-PASSAGEIRO-ID (1).
093200         MOVE TAB-RIDE-PASSAGEIRO-ID (IX-COR, 2) TO
093300              RIDE-PASSAGEIRO-ID (2).
093400         MOVE TAB-RIDE-PASSAGEIRO-ID (IX-COR, 3) TO
093500              RIDE-PASSAGEIRO-ID (3).
093600         MOVE TAB-RIDE-PASSAGEIRO-ID (IX-COR, 4) TO
093700              RIDE-PASSAGEIRO-ID (4).
093800
093900         WRITE REG-CORRIDA.
094000
094100         IF FS-MASTER NOT EQUAL "00"
094200             MOVE WRK-NAO-GRAVOU TO WRK-DESCRICAO-ERRO
094300             PERFORM 9999-TRATA-ERRO THRU 9999-TRATA-ERRO-FIM
094400         END-IF.
094500
094600 0710-GRAVA-MASTER-FIM.                    EXIT.
094700*-----------------------------------------------------------------*
094800 9999-TRATA-ERRO                         SECTION.
094900*-----------------------------------------------------------------*
095000
095100         DISPLAY "RIDEBAT - ERRO FATAL NO LOTE DE RATEIO".
095200         DISPLAY "RIDEBAT - " WRK-DESCRICAO-ERRO.
095300         CLOSE RIDE-REQUEST.
095400         CLOSE CONFIRMACAO.
095500         CLOSE RIDE-MASTER.
095600         CLOSE RUN-REPORT.
095700         STOP RUN.
095800
095900 9999-TRATA-ERRO-FIM.                      EXIT.
096000*-----------------------------------------------------------------*
